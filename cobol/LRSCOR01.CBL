000100 IDENTIFICATION DIVISION.
000200*================================================================
000300*  LRSCOR01  --  LOAN RISK SCORING ENGINE
000400*  NIGHTLY BATCH JOB, CONSUMER LENDING SYSTEMS.
000500*
000600*  LOADS THE ACTIVE UNDERWRITING RULE BOOK (RULEFILE, ENABLED
000700*  ROWS ONLY, PRIORITY ASCENDING) AND THE CUSTOMER MASTER
000800*  EXTRACT (CUSTFILE) INTO WORKING STORAGE, THEN SCORES EACH
000900*  LOAN APPLICATION ON LOANFILE AGAINST EVERY ACTIVE RULE IN
001000*  TURN, ACCUMULATING A RISK SCORE AND AN EXPLANATION TRAIL.
001100*  THE SCORED APPLICATION IS WRITTEN TO LOANOUT AND A DETAIL
001200*  LINE IS ADDED TO THE CONTROL REPORT (CTLRPT); END-OF-JOB
001300*  TOTALS ARE PRINTED ONCE PROCESSING IS COMPLETE.
001400*
001500*  THIS REPLACES THE MANUAL UNDERWRITER WORKSHEET FORMERLY
001600*  USED FOR WALK-IN CONSUMER LOAN APPLICATIONS UNDER $50,000.
001700*================================================================
001800 PROGRAM-ID. LRSCOR01.
001900 AUTHOR. R J KOWALCZYK.
002000 INSTALLATION. CONSUMER LENDING SYSTEMS - BATCH.
002100 DATE-WRITTEN. 06/22/1987.
002200 DATE-COMPILED.
002300 SECURITY. COMPANY CONFIDENTIAL - BATCH OUTPUT FOR INTERNAL USE
002400     ONLY, NOT FOR REDISTRIBUTION OUTSIDE LENDING OPERATIONS.
002500*----------------------------------------------------------------
002600* CHANGE LOG
002700*----------------------------------------------------------------
002800* 06/22/87  RJK  ORIGINAL - REPLACES THE MANUAL UNDERWRITER
002900*                WORKSHEET FOR LOANS UNDER $50,000.
003000* 09/14/87  RJK  ADDED FILE STATUS CHECKS AND ABEND ROUTINE,
003100*                JOB WAS RUNNING PAST A BAD RULE FILE OPEN.
003200* 02/11/88  TMC  CR 8802-114 - LOAN-AMOUNT AND THE INCOME/DEBT
003300*                FIELDS WIDENED TO 9,2 TO MATCH THE NEW LENDING
003400*                LIMITS TABLE; WS-RESOLVED-NUMERIC RESIZED.
003500* 06/30/88  TMC  CR 8806-033 - LOAN-EXPLANATION AUDIT TRAIL
003600*                ADDED (20 ENTRIES), RULE-RISK-POINTS WIDENED.
003700* 05/19/89  DWB  CR 8905-041 - EMPLOYMENT STATUS COMPARISON IS
003800*                NOW CASE-INSENSITIVE PER UNDERWRITING POLICY
003900*                MEMO 89-07; ADDED THE UPPER-CASE CONVERT STEP.
004000* 11/02/89  DWB  CR 8910-066 - LOANRATIO AND EXISTINGDEBTRATIO
004100*                DERIVED FIELDS ADDED, ROUNDED 4 DECIMALS, PER
004200*                UNDERWRITING POLICY MEMO 89-11.
004300* 03/07/90  LMH  CR 9003-019 - RISK LEVEL BOUNDARIES CHANGED TO
004400*                0/30/60 FROM THE OLD 450/650 BASE-500 TABLE;
004500*                POLICY MEMO 90-02 SUPERSEDES THE 1988 SCALE.
004600* 11/28/90  LMH  YEAR-END VOLUME REVIEW - NO CODE CHANGE.
004700* 07/03/91  RJK  CR 9107-003 - REMOVED OBSOLETE BRANCH-OF-ORIGIN
004800*                EDIT, RULES ARE NATIONAL NOW, NOT REGIONAL.
004900* 04/22/92  RJK  CR 9204-077 - CUSTOMER TABLE RAISED TO 2000
005000*                ENTRIES FOR THE SPRING PORTFOLIO VOLUME.
005100* 01/09/93  TMC  ROUTINE MAINTENANCE - COMMENT CLEANUP.
005200* 08/17/94  DWB  CR 9408-052 - RULE-VALUE NUMERIC PARSE REWORKED
005300*                DIGIT-BY-DIGIT, THE OLD VERSION MISHANDLED A
005400*                LEADING-MINUS THRESHOLD ON AN OVERRIDE RULE.
005500* 03/30/95  LMH  CR 9503-008 - INSERTION SORT ADDED ON RULE       9503-008
005600*                LOAD SO AN OUT-OF-SEQUENCE EXTRACT FROM
005700*                UNDERWRITING POLICY DOES NOT MISORDER SCORING.
005710* 09/12/95  DWB  CR 9509-031 - 107'S STOP TEST WAS MIS-
005720*                PARENTHESIZED (AND BINDS TIGHTER THAN OR), SO
005730*                THE PRIORITY COMPARE NEVER GATED THE LOOP AND
005740*                EVERY RULE LANDED IN SLOT 1.  NOW TESTS THE
005750*                PRECEDING SLOT, NOT THE ONE BEING OVERWRITTEN.
005800* 10/14/96  RJK  CR 9610-091 - Y2K REMEDIATION REVIEW - NO DATE
005900*                FIELDS PRESENT ON ANY RECORD IN THIS PROGRAM.
006000* 01/06/98  TMC  CR 9801-002 - Y2K REMEDIATION SIGN-OFF FOR THIS
006100*                PROGRAM RECORDED; NO CENTURY-SENSITIVE DATA.
006200* 06/23/99  DWB  CR 9906-114 - FINAL PRE-Y2K PASS, COMPILED AND
006300*                RE-CERTIFIED CLEAN FOR CALENDAR ROLLOVER.
006310* 01/14/00  RJK  CR 0001-006 - POST-ROLLOVER VERIFICATION RUN,
006320*                FULL NIGHTLY CYCLE RE-RUN AGAINST THE FIRST
006330*                JANUARY EXTRACT; SCORING RESULTS RECONCILED
006340*                CHARACTER-FOR-CHARACTER AGAINST THE 12/31/99
006350*                BASELINE OUTPUT.  NO CODE CHANGE.
006400*----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-370.
006800 OBJECT-COMPUTER. IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON HIGH-VOLUME-RUN.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SCORING-RULE-FILE ASSIGN TO RULEFILE
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-RULE-FILE-STATUS.
007700     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-CUSTOMER-FILE-STATUS.
008000     SELECT LOAN-APPLICATION-FILE ASSIGN TO LOANFILE
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-LOAN-FILE-STATUS.
008300     SELECT LOAN-APPLICATION-OUTPUT-FILE ASSIGN TO LOANOUT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-LOANOUT-FILE-STATUS.
008600     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-CTLRPT-FILE-STATUS.
008900 DATA DIVISION.
009000 FILE SECTION.
009100*----------------------------------------------------------------
009200*    EACH FD BELOW CARRIES ITS OWN COPY OF THE PHYSICAL LAYOUT
009300*    RATHER THAN A COPYBOOK - THE SAME PRACTICE FOLLOWED BY
009400*    LRSCUST1, LRSLOAN1, LRSRULE1 AND LRSCTLR1.  KEEP ALL FIVE
009500*    IN STEP BY HAND WHEN A FIELD WIDTH CHANGES.
009600*----------------------------------------------------------------
009700 FD  SCORING-RULE-FILE.
009800 01  SCORING-RULE-RECORD.
009900     05  RULE-ID                   PIC 9(09).
010000     05  RULE-ID-X
010100         REDEFINES RULE-ID         PIC X(09).
010200     05  RULE-NAME                 PIC X(40).
010300     05  RULE-FIELD                PIC X(20).
010400     05  RULE-OPERATOR             PIC X(02).
010500     05  RULE-VALUE                PIC X(20).
010600     05  RULE-VALUE-9
010700         REDEFINES RULE-VALUE.
010800         10  RULE-VALUE-9-BODY     PIC S9(13)V9(04).
010900         10  FILLER                PIC X(01).
011000     05  RULE-RISK-POINTS          PIC S9(05).
011100     05  RULE-RISK-POINTS-X
011200         REDEFINES RULE-RISK-POINTS
011300                                   PIC X(05).
011400     05  RULE-PRIORITY             PIC 9(05).
011500     05  RULE-ENABLED              PIC X(01).
011600         88  RULE-IS-ENABLED                VALUE 'Y'.
011700         88  RULE-IS-DISABLED               VALUE 'N'.
011800     05  FILLER                    PIC X(05).
011810*----------------------------------------------------------------
011820*    CUSTOMER MASTER EXTRACT, SAME LAYOUT LRSCUST1 COUNTS AHEAD
011830*    OF THIS RUN.  LOADED WHOLESALE INTO WS-CUSTOMER-TABLE BY
011840*    110/115/117 BELOW BEFORE THE FIRST APPLICATION IS SCORED.
011850*----------------------------------------------------------------
011900 FD  CUSTOMER-FILE.
012000 01  CUSTOMER-MASTER-RECORD.
012100     05  CUST-ID                   PIC 9(09).
012200     05  CUST-NAME                 PIC X(40).
012300     05  CUST-AGE                  PIC 9(03).
012400     05  CUST-ANNUAL-INCOME        PIC S9(09)V9(02).
012500     05  CUST-ANNUAL-INCOME-X
012600         REDEFINES CUST-ANNUAL-INCOME
012700                                   PIC X(11).
012800     05  CUST-CREDIT-SCORE         PIC 9(03).
012900     05  CUST-CREDIT-SCORE-X
013000         REDEFINES CUST-CREDIT-SCORE
013100                                   PIC X(03).
013200     05  CUST-EMPLOYMENT-STATUS    PIC X(20).
013300     05  CUST-EXISTING-DEBT        PIC S9(09)V9(02).
013400     05  CUST-EXISTING-DEBT-X
013500         REDEFINES CUST-EXISTING-DEBT
013600                                   PIC X(11).
013700     05  FILLER                    PIC X(05).
013710*----------------------------------------------------------------
013720*    LOAN APPLICATION EXTRACT, SAME LAYOUT LRSLOAN1 COUNTS AND
013730*    VALIDATES AHEAD OF THIS RUN.  READ ONE RECORD AT A TIME BY
013740*    200-PROCESS-ONE-APPLICATION RATHER THAN LOADED TO A TABLE -
013750*    THE SCORING FIELDS BELOW ARRIVE BLANK/ZERO AND ARE FILLED
013760*    IN PLACE BY 210-SCORE-ONE-APPLICATION BEFORE THE RECORD IS
013770*    REWRITTEN TO LOANOUT.
013780*----------------------------------------------------------------
013800 FD  LOAN-APPLICATION-FILE.
013900 01  LOAN-APPLICATION-RECORD.
014000     05  LOAN-ID                   PIC 9(09).
014100     05  LOAN-CUST-ID              PIC 9(09).
014200     05  LOAN-AMOUNT               PIC S9(09)V9(02).
014300     05  LOAN-AMOUNT-X
014400         REDEFINES LOAN-AMOUNT     PIC X(11).
014500     05  LOAN-PURPOSE              PIC X(30).
014600     05  LOAN-REQUESTED-TERM-MONTHS
014700                                   PIC 9(03).
014800     05  LOAN-RISK-SCORE           PIC S9(05).
014900     05  LOAN-RISK-LEVEL           PIC X(06).
015000     05  LOAN-DECISION             PIC X(13).
015100     05  LOAN-DECISION-R
015200         REDEFINES LOAN-DECISION.
015300         10  LOAN-DECISION-R1      PIC X(01).
015400         10  FILLER                PIC X(12).
015500     05  LOAN-EXPLANATION-TABLE.
015600         10  LOAN-EXPLANATION OCCURS 20 TIMES
015700                                   PIC X(40).
015800     05  LOAN-EXPLANATION-BLOCK
015900         REDEFINES LOAN-EXPLANATION-TABLE
016000                                   PIC X(800).
016100     05  LOAN-EXPLANATION-COUNT    PIC 9(02).
016200     05  FILLER                    PIC X(05).
016210*----------------------------------------------------------------
016220*    LOANOUT CARRIES THE SAME APPLICATION BACK OUT WITH ITS
016230*    SCORE, LEVEL, DECISION AND EXPLANATION TRAIL NOW POPULATED -
016240*    THIS IS THE FEED TO THE UNDERWRITING QUEUE AND, FOR
016250*    MANUAL_REVIEW ROWS, TO THE HUMAN UNDERWRITER'S WORKLIST.
016260*----------------------------------------------------------------
016300 FD  LOAN-APPLICATION-OUTPUT-FILE.
016400 01  LOAN-APPLICATION-OUTPUT-RECORD.
016500     05  OUT-LOAN-ID               PIC 9(09).
016600     05  OUT-LOAN-CUST-ID          PIC 9(09).
016700     05  OUT-LOAN-AMOUNT           PIC S9(09)V9(02).
016800     05  OUT-LOAN-PURPOSE          PIC X(30).
016900     05  OUT-LOAN-REQ-TERM-MONTHS  PIC 9(03).
017000     05  OUT-LOAN-RISK-SCORE       PIC S9(05).
017100     05  OUT-LOAN-RISK-LEVEL       PIC X(06).
017200     05  OUT-LOAN-DECISION         PIC X(13).
017300     05  OUT-LOAN-EXPLANATION-TAB.
017400         10  OUT-LOAN-EXPLANATION OCCURS 20 TIMES
017500                                   PIC X(40).
017600     05  OUT-LOAN-EXPLANATION-CNT  PIC 9(02).
017700     05  FILLER                    PIC X(05).
017710*----------------------------------------------------------------
017720*    CONTROL REPORT - ONE 'H' HEADING LINE, ONE 'D' DETAIL LINE
017730*    PER APPLICATION, ONE 'T' TOTALS LINE AT END OF JOB.
017740*    RPT-DETAIL-AREA AND RPT-TOTAL-AREA REDEFINE THE SAME
017750*    PRINT POSITIONS SINCE A GIVEN LINE IS NEVER BOTH AT ONCE -
017760*    LRSCTLR1 RE-READS THIS FILE AND TESTS RPT-RECORD-TYPE-CD TO
017770*    TELL THE THREE LINE TYPES APART.
017780*----------------------------------------------------------------
017800 FD  CONTROL-REPORT-FILE.
017900 01  CONTROL-REPORT-LINE.
018000     05  RPT-RECORD-TYPE-CD        PIC X(01).
018100         88  RPT-TYPE-HEADING                VALUE 'H'.
018200         88  RPT-TYPE-DETAIL                  VALUE 'D'.
018300         88  RPT-TYPE-TOTAL                   VALUE 'T'.
018400     05  RPT-DETAIL-AREA.
018500         10  RPT-LOAN-ID           PIC 9(09).
018600         10  FILLER                PIC X(02).
018700         10  RPT-CUST-ID           PIC 9(09).
018800         10  FILLER                PIC X(02).
018900         10  RPT-LOAN-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
019000         10  FILLER                PIC X(02).
019100         10  RPT-RISK-SCORE        PIC ZZZZ9-.
019200         10  RPT-RISK-SCORE-X
019300             REDEFINES RPT-RISK-SCORE
019400                                   PIC X(06).
019500         10  FILLER                PIC X(02).
019600         10  RPT-RISK-LEVEL        PIC X(06).
019700         10  FILLER                PIC X(02).
019800         10  RPT-DECISION          PIC X(13).
019900         10  FILLER                PIC X(55).
020000     05  RPT-TOTAL-AREA REDEFINES RPT-DETAIL-AREA.
020100         10  RPT-TOTAL-LABEL       PIC X(26).
020200         10  RPT-TOTAL-APPROVED    PIC ZZZ,ZZ9.
020300         10  FILLER                PIC X(02).
020400         10  RPT-TOTAL-REVIEW      PIC ZZZ,ZZ9.
020500         10  FILLER                PIC X(02).
020600         10  RPT-TOTAL-DECLINED    PIC ZZZ,ZZ9.
020700         10  FILLER                PIC X(02).
020800         10  RPT-TOTAL-PROCESSED   PIC ZZZ,ZZ9.
020900         10  FILLER                PIC X(02).
021000         10  RPT-TOTAL-SCORE-SUM   PIC Z,ZZZ,ZZ9-.
021100         10  FILLER                PIC X(32).
021200     05  RPT-HEADING-AREA REDEFINES RPT-DETAIL-AREA
021300                                   PIC X(105).
021400     05  FILLER                    PIC X(05).
021500 WORKING-STORAGE SECTION.
021510*----------------------------------------------------------------
021520*    STANDALONE WORK COUNTERS - 77-LEVEL ITEMS MUST PRECEDE ANY
021530*    01-LEVEL ENTRY IN THE SECTION, SO THEY ARE ALL GATHERED
021540*    HERE REGARDLESS OF WHICH PARAGRAPH-GROUP USES EACH ONE.
021550*----------------------------------------------------------------
021560 77  WS-RULE-COUNT                 PIC 9(03)  COMP VALUE ZERO.
021570 77  WS-RULE-IX                    PIC 9(03)  COMP VALUE ZERO.
021580 77  WS-INSERT-IX                  PIC 9(03)  COMP VALUE ZERO.
021590 77  WS-CUSTOMER-COUNT             PIC 9(04)  COMP VALUE ZERO.
021600 77  WS-CUST-IX                    PIC 9(04)  COMP VALUE ZERO.
021610 77  WS-RUNNING-SCORE              PIC S9(07) COMP VALUE ZERO.
021620 77  WS-EXPLANATION-COUNT          PIC 9(02)  COMP VALUE ZERO.
021630*----------------------------------------------------------------
021640*    FILE STATUS AND SWITCHES
021650*----------------------------------------------------------------
021900 01  WS-FILE-STATUSES.
022000     05  WS-RULE-FILE-STATUS       PIC X(02)  VALUE '00'.
022100     05  WS-CUSTOMER-FILE-STATUS   PIC X(02)  VALUE '00'.
022200     05  WS-LOAN-FILE-STATUS       PIC X(02)  VALUE '00'.
022300     05  WS-LOANOUT-FILE-STATUS    PIC X(02)  VALUE '00'.
022400     05  WS-CTLRPT-FILE-STATUS     PIC X(02)  VALUE '00'.
022450     05  FILLER                    PIC X(05)  VALUE SPACES.
022500 01  WS-SWITCHES.
022600     05  WS-RULE-EOF-SWITCH        PIC X(01)  VALUE 'N'.
022700         88  WS-NO-MORE-RULES                 VALUE 'Y'.
022800     05  WS-CUSTOMER-EOF-SWITCH    PIC X(01)  VALUE 'N'.
022900         88  WS-NO-MORE-CUSTOMERS             VALUE 'Y'.
023000     05  WS-APPLICATION-EOF-SWITCH PIC X(01)  VALUE 'N'.
023100         88  WS-NO-MORE-APPLICATIONS          VALUE 'Y'.
023200     05  WS-CUST-FOUND-SWITCH      PIC X(01)  VALUE 'N'.
023300         88  WS-CUSTOMER-WAS-FOUND             VALUE 'Y'.
023400     05  WS-FIELD-FOUND-SWITCH     PIC X(01)  VALUE 'N'.
023500         88  WS-FIELD-WAS-FOUND                VALUE 'Y'.
023600     05  WS-FIELD-IS-STRING-SWITCH PIC X(01)  VALUE 'N'.
023700         88  WS-FIELD-IS-A-STRING               VALUE 'Y'.
023800     05  WS-COMPARE-RESULT-SWITCH  PIC X(01)  VALUE 'N'.
023900         88  WS-RULE-MATCHED                  VALUE 'Y'.
024000     05  WS-RULE-VALUE-NUMERIC-SW  PIC X(01)  VALUE 'N'.
024100         88  WS-RULE-VALUE-IS-NUMERIC          VALUE 'Y'.
024200     05  WS-ABEND-SWITCH           PIC X(01)  VALUE 'N'.
024300         88  WS-ABEND-CONDITION-SEEN           VALUE 'Y'.
024350     05  FILLER                    PIC X(05)  VALUE SPACES.
024400*----------------------------------------------------------------
024500*    RULE BOOK, LOADED ENABLED-ONLY, KEPT PRIORITY-ASCENDING.
024600*    WS-RULE-COUNT/WS-RULE-IX/WS-INSERT-IX ARE DECLARED AS
024650*    77-LEVEL ITEMS UP WITH THE OTHER STANDALONE COUNTERS.
024680*----------------------------------------------------------------
024700 01  WS-RULE-TABLE.
025100     05  WS-RULE-ENTRY OCCURS 200 TIMES.
025200         10  RULE-ID-T             PIC 9(09).
025300         10  RULE-NAME-T           PIC X(40).
025400         10  RULE-FIELD-T          PIC X(20).
025500         10  RULE-OPERATOR-T       PIC X(02).
025600         10  RULE-VALUE-T          PIC X(20).
025700         10  RULE-RISK-POINTS-T    PIC S9(05).
025800         10  RULE-PRIORITY-T       PIC 9(05).
025850         10  FILLER                PIC X(05).
025900*----------------------------------------------------------------
026000*    CUSTOMER MASTER, HELD IN MEMORY FOR THE RUN - NO INDEXED
026100*    ACCESS AVAILABLE ON THIS BUILD, SO THE MATCH AGAINST
026200*    LOAN-CUST-ID IS A SEQUENTIAL TABLE SCAN.  WS-CUSTOMER-COUNT
026250*    AND WS-CUST-IX ARE 77-LEVEL, UP WITH THE OTHER COUNTERS.
026300*----------------------------------------------------------------
026600 01  WS-CUSTOMER-TABLE.
026700     05  WS-CUSTOMER-ENTRY OCCURS 2000 TIMES.
026800         10  CUST-ID-T             PIC 9(09).
026900         10  CUST-NAME-T           PIC X(40).
027000         10  CUST-AGE-T            PIC 9(03).
027100         10  CUST-ANNUAL-INCOME-T  PIC S9(09)V9(02).
027200         10  CUST-CREDIT-SCORE-T   PIC 9(03).
027300         10  CUST-EMPLOYMENT-STATUS-T
027400                                   PIC X(20).
027500         10  CUST-EXISTING-DEBT-T  PIC S9(09)V9(02).
027550         10  FILLER                PIC X(05).
027600*----------------------------------------------------------------
027700*    THE RULE CURRENTLY BEING EVALUATED, COPIED OUT OF THE
027800*    TABLE SO THE COMPARE PARAGRAPHS CAN REFERENCE SIMPLE,
027900*    UNSUBSCRIPTED NAMES.
028000*----------------------------------------------------------------
028100 01  WS-CURRENT-RULE.
028200     05  CURR-RULE-ID              PIC 9(09).
028300     05  CURR-RULE-NAME            PIC X(40).
028400     05  CURR-RULE-FIELD           PIC X(20).
028500     05  CURR-RULE-OPERATOR        PIC X(02).
028600     05  CURR-RULE-VALUE           PIC X(20).
028700     05  CURR-RULE-RISK-POINTS     PIC S9(05).
028750     05  FILLER                    PIC X(05).
028800*----------------------------------------------------------------
028900*    FIELD RESOLUTION WORK AREA
029000*----------------------------------------------------------------
029100 01  WS-UPPER-RULE-FIELD           PIC X(20).
029200     88  WS-FIELD-IS-AGE                    VALUE 'AGE'.
029300     88  WS-FIELD-IS-ANNUAL-INCOME          VALUE 'ANNUALINCOME'.
029400     88  WS-FIELD-IS-CREDIT-SCORE           VALUE 'CREDITSCORE'.
029500     88  WS-FIELD-IS-EMPLOYMENT-STATUS
029600                                            VALUE 'EMPLOYMENTSTATUS'.
029700     88  WS-FIELD-IS-EXISTING-DEBT          VALUE 'EXISTINGDEBT'.
029800     88  WS-FIELD-IS-NAME                   VALUE 'NAME'.
029900     88  WS-FIELD-IS-LOAN-AMOUNT            VALUE 'LOANAMOUNT'.
030000     88  WS-FIELD-IS-LOAN-PURPOSE           VALUE 'LOANPURPOSE'.
030100     88  WS-FIELD-IS-REQ-TERM-MONTHS
030200                                       VALUE 'REQUESTEDTERMMONTHS'.
030300     88  WS-FIELD-IS-LOAN-RATIO             VALUE 'LOANRATIO'.
030400     88  WS-FIELD-IS-EXISTING-DEBT-RATIO
030500                                     VALUE 'EXISTINGDEBTRATIO'.
030600 01  WS-RESOLVED-TEXT              PIC X(40).
030700 01  WS-RESOLVED-NUMERIC           PIC S9(09)V9(04).
030800 01  WS-COMPARE-TEXT-A             PIC X(40).
030900 01  WS-COMPARE-TEXT-B             PIC X(40).
031000 01  WS-LOWER-ALPHABET             PIC X(26)
031100     VALUE 'abcdefghijklmnopqrstuvwxyz'.
031200 01  WS-UPPER-ALPHABET             PIC X(26)
031300     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031400*----------------------------------------------------------------
031500*    RULE-VALUE NUMERIC PARSE WORK AREA (DIGIT-BY-DIGIT - THIS
031600*    COMPILER HAS NO NUMERIC-TEST-AND-CONVERT INTRINSIC)
031700*----------------------------------------------------------------
031800 01  WS-RULE-VALUE-NUMERIC         PIC S9(13)V9(04).
031900 01  WS-NUMERIC-PARSE-AREA.
032000     05  WS-PARSE-TEXT             PIC X(20).
032100     05  WS-PARSE-LENGTH           PIC 9(02)  COMP VALUE ZERO.
032200     05  WS-PARSE-IX               PIC 9(02)  COMP VALUE ZERO.
032300     05  WS-PARSE-CHAR             PIC X(01).
032400     05  WS-PARSE-DIGIT            PIC 9(01).
032500     05  WS-PARSE-SIGN             PIC X(01)  VALUE '+'.
032600     05  WS-PARSE-VALID-SWITCH     PIC X(01)  VALUE 'Y'.
032700         88  WS-PARSE-IS-VALID               VALUE 'Y'.
032800     05  WS-PARSE-SAW-DIGIT-SWITCH PIC X(01)  VALUE 'N'.
032900     05  WS-PARSE-SAW-DOT-SWITCH   PIC X(01)  VALUE 'N'.
033000     05  WS-PARSE-DECIMALS         PIC 9(01)  COMP VALUE ZERO.
033100     05  WS-PARSE-INT-PART         PIC S9(13) COMP    VALUE ZERO.
033200     05  WS-PARSE-FRAC-PART        PIC 9(04)  COMP    VALUE ZERO.
033300     05  WS-PARSE-FRAC-SCALED      PIC 9(04)  COMP    VALUE ZERO.
033350     05  FILLER                    PIC X(05).
033400*----------------------------------------------------------------
033500*    PER-APPLICATION SCORING WORK AREA - WS-RUNNING-SCORE AND
033550*    WS-EXPLANATION-COUNT ARE 77-LEVEL, UP WITH THE COUNTERS.
033600*----------------------------------------------------------------
034000*    END-OF-JOB CONTROL TOTALS
034100*----------------------------------------------------------------
034200 01  WS-CONTROL-TOTALS.
034300     05  WS-TOTAL-PROCESSED        PIC 9(07)  COMP VALUE ZERO.
034400     05  WS-TOTAL-APPROVED         PIC 9(07)  COMP VALUE ZERO.
034500     05  WS-TOTAL-REVIEW           PIC 9(07)  COMP VALUE ZERO.
034600     05  WS-TOTAL-DECLINED         PIC 9(07)  COMP VALUE ZERO.
034700     05  WS-TOTAL-SCORE-SUM        PIC S9(09) COMP VALUE ZERO.
034750     05  FILLER                    PIC X(05).
034800 PROCEDURE DIVISION.
034810*----------------------------------------------------------------
034820*    MAINLINE - THE SIX STEPS OF THE NIGHTLY CYCLE, IN ORDER:
034830*    (1) LOAD THE RULE BOOK, (2) LOAD THE CUSTOMER MASTER,
034840*    (3) OPEN THE APPLICATION/OUTPUT/REPORT FILES AND PRINT THE
034850*    REPORT HEADING, (4)-(5) SCORE EVERY APPLICATION ON THE
034860*    EXTRACT ONE AT A TIME, (6) PRINT THE END-OF-JOB TOTALS AND
034870*    CLOSE DOWN.  THE RULE BOOK AND CUSTOMER MASTER ARE BOTH
034880*    FULLY IN MEMORY BEFORE THE FIRST APPLICATION IS READ.
034890*----------------------------------------------------------------
034900 000-MAINLINE.
035000     PERFORM 010-INITIALIZE THRU 010-EXIT.
035100     PERFORM 100-OPEN-SCORING-RULE-FILE THRU 100-EXIT.
035200     PERFORM 105-READ-ONE-RULE THRU 105-EXIT
035300         UNTIL WS-NO-MORE-RULES.
035400     CLOSE SCORING-RULE-FILE.
035500     PERFORM 110-OPEN-CUSTOMER-FILE THRU 110-EXIT.
035600     PERFORM 115-READ-ONE-CUSTOMER THRU 115-EXIT
035700         UNTIL WS-NO-MORE-CUSTOMERS.
035800     CLOSE CUSTOMER-FILE.
035900     PERFORM 150-OPEN-APPLICATION-FILES THRU 150-EXIT.
036000     PERFORM 200-PROCESS-ONE-APPLICATION THRU 200-EXIT
036100         UNTIL WS-NO-MORE-APPLICATIONS.
036200     PERFORM 600-WRITE-TOTAL-LINES THRU 600-EXIT.
036300     PERFORM 700-CLOSE-APPLICATION-FILES THRU 700-EXIT.
036400     STOP RUN.
036410*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
036500 000-EXIT.
036600     EXIT.
036610*----------------------------------------------------------------
036620*    ZERO THE RUN COUNTERS BEFORE ANYTHING IS READ.  WS-RULE-
036630*    COUNT AND WS-CUSTOMER-COUNT ARE THE IN-MEMORY TABLE
036640*    OCCURS COUNTERS; THE WS-CONTROL-TOTALS GROUP FEEDS THE
036650*    END-OF-JOB TOTALS LINE WRITTEN BY 600-WRITE-TOTAL-LINES.
036660*----------------------------------------------------------------
036700 010-INITIALIZE.
036800     MOVE ZERO TO WS-RULE-COUNT WS-CUSTOMER-COUNT.
036900     MOVE ZERO TO WS-TOTAL-PROCESSED WS-TOTAL-APPROVED
037000         WS-TOTAL-REVIEW WS-TOTAL-DECLINED WS-TOTAL-SCORE-SUM.
037100 010-EXIT.
037200     EXIT.
037300*----------------------------------------------------------------
037400*    STEP 1 - LOAD THE ACTIVE RULE BOOK, PRIORITY ASCENDING
037500*----------------------------------------------------------------
037510*    OPEN FAILS HARD HERE - UNLIKE THE FOUR ARRIVAL-COUNT
037520*    UTILITIES, THIS PROGRAM COMMITS LOANOUT AND CTLRPT OUTPUT
037530*    ON THE STRENGTH OF THE RULE BOOK AND CANNOT PROCEED ON A
037540*    MISSING OR UNREADABLE EXTRACT.
037550*----------------------------------------------------------------
037600 100-OPEN-SCORING-RULE-FILE.
037700     OPEN INPUT SCORING-RULE-FILE.
037800     IF WS-RULE-FILE-STATUS NOT = '00'
037900         DISPLAY 'LRSCOR01 - RULE FILE OPEN FAILED, STATUS = '
038000             WS-RULE-FILE-STATUS
038100         GO TO A999-ABEND-RUN
038200     END-IF.
038300 100-EXIT.
038400     EXIT.
038410*----------------------------------------------------------------
038420*    READ ONE RULE AND, IF ENABLED, INSERT IT INTO THE IN-
038430*    MEMORY TABLE.  RULE-IS-DISABLED ROWS ARE SKIPPED ENTIRELY -
038440*    THEY ARE KEPT ON THE EXTRACT ONLY SO UNDERWRITING POLICY
038450*    CAN TURN THEM BACK ON WITHOUT RE-KEYING THE ROW.
038460*----------------------------------------------------------------
038500 105-READ-ONE-RULE.
038600     READ SCORING-RULE-FILE
038700         AT END
038800             MOVE 'Y' TO WS-RULE-EOF-SWITCH
038900         NOT AT END
039000             IF RULE-IS-ENABLED
039100                 PERFORM 107-INSERT-RULE-BY-PRIORITY THRU
039200                     107-EXIT
039300             END-IF
039400     END-READ.
039500 105-EXIT.
039600     EXIT.
039610*----------------------------------------------------------------
039620*    INSERTION SORT ON RULE-PRIORITY, ADDED UNDER CR 9503-008
039630*    SO AN OUT-OF-SEQUENCE EXTRACT STILL SCORES IN PRIORITY
039640*    ORDER.  NEW ROW GOES IN AT WS-RULE-COUNT, THEN 108-SHIFT-
039650*    RULE-UP WALKS IT DOWN PAST ANY HIGHER-PRIORITY ENTRY.
039660*    CR 9509-031 - THE UNTIL TEST BELOW USED TO READ
039670*        UNTIL WS-INSERT-IX <= 1 OR RULE-PRIORITY-T(WS-INSERT-IX)
039680*            <= RULE-PRIORITY
039690*    WHICH COMPARED THE SLOT BEING OVERWRITTEN INSTEAD OF THE
039700*    ONE BEFORE IT; AND BECAUSE IN THIS COMPILER'S OPERATOR
039710*    PRECEDENCE AND BINDS TIGHTER THAN OR, THE WHOLE CLAUSE
039720*    REDUCED TO "UNTIL WS-INSERT-IX <= 1" AND EVERY RULE RODE
039730*    ALL THE WAY DOWN INTO SLOT 1.  NOW COMPARES THE PRECEDING
039740*    SLOT, RULE-PRIORITY-T(WS-INSERT-IX - 1), WHICH IS THE
039750*    CORRECT STOP TEST FOR AN INSERTION SORT.
039760*----------------------------------------------------------------
039770 107-INSERT-RULE-BY-PRIORITY.
039800     ADD 1 TO WS-RULE-COUNT.
039900     MOVE WS-RULE-COUNT TO WS-INSERT-IX.
040000     PERFORM 108-SHIFT-RULE-UP THRU 108-EXIT
040100         UNTIL WS-INSERT-IX <= 1
040200         OR RULE-PRIORITY-T(WS-INSERT-IX - 1) <= RULE-PRIORITY.
040210*    SLOT WS-INSERT-IX IS NOW EMPTY (OR IS THE LAST SLOT, IF
040220*    NO SHIFTING WAS NEEDED) - MOVE THE NEW RULE IN FIELD BY
040230*    FIELD SINCE WS-RULE-ENTRY HAS NO GROUP-LEVEL COUNTERPART
040240*    ON THE INCOMING SCORING-RULE-RECORD.
040400     MOVE RULE-ID          TO RULE-ID-T(WS-INSERT-IX).
040500     MOVE RULE-NAME        TO RULE-NAME-T(WS-INSERT-IX).
040600     MOVE RULE-FIELD       TO RULE-FIELD-T(WS-INSERT-IX).
040700     MOVE RULE-OPERATOR    TO RULE-OPERATOR-T(WS-INSERT-IX).
040800     MOVE RULE-VALUE       TO RULE-VALUE-T(WS-INSERT-IX).
040900     MOVE RULE-RISK-POINTS TO RULE-RISK-POINTS-T(WS-INSERT-IX).
041000     MOVE RULE-PRIORITY    TO RULE-PRIORITY-T(WS-INSERT-IX).
041100 107-EXIT.
041200     EXIT.
041210*----------------------------------------------------------------
041220*    SHIFT ONE TABLE ENTRY UP A SLOT TO OPEN A GAP FOR THE
041230*    INCOMING RULE, THEN BACK WS-INSERT-IX DOWN ONE SO THE
041240*    CALLING PARAGRAPH'S STOP TEST RE-CHECKS THE NEW GAP.
041250*----------------------------------------------------------------
041300 108-SHIFT-RULE-UP.
041400     MOVE WS-RULE-ENTRY(WS-INSERT-IX - 1)
041500         TO WS-RULE-ENTRY(WS-INSERT-IX).
041600     SUBTRACT 1 FROM WS-INSERT-IX.
041700 108-EXIT.
041800     EXIT.
041900*----------------------------------------------------------------
042000*    STEP 2 - LOAD THE CUSTOMER MASTER INTO MEMORY
042100*----------------------------------------------------------------
042200 110-OPEN-CUSTOMER-FILE.
042300     OPEN INPUT CUSTOMER-FILE.
042400     IF WS-CUSTOMER-FILE-STATUS NOT = '00'
042500         DISPLAY
042600             'LRSCOR01 - CUSTOMER FILE OPEN FAILED, STATUS = '
042700             WS-CUSTOMER-FILE-STATUS
042800         GO TO A999-ABEND-RUN
042900     END-IF.
043000 110-EXIT.
043100     EXIT.
043110*----------------------------------------------------------------
043120*    READ ONE CUSTOMER MASTER ROW AND STORE IT IN THE TABLE.
043130*    THE EXTRACT IS NOT KEYED OR SORTED ON CUST-ID - LOAD
043140*    ORDER IS EXACTLY ARRIVAL ORDER FROM THE DEPOSIT/LENDING
043150*    SYSTEM OF RECORD.
043160*----------------------------------------------------------------
043200 115-READ-ONE-CUSTOMER.
043300     READ CUSTOMER-FILE
043400         AT END
043500             MOVE 'Y' TO WS-CUSTOMER-EOF-SWITCH
043600         NOT AT END
043700             PERFORM 117-STORE-CUSTOMER THRU 117-EXIT
043800     END-READ.
043900 115-EXIT.
044000     EXIT.
044010*----------------------------------------------------------------
044020*    COPY THE CUSTOMER RECORD, FIELD BY FIELD, INTO THE NEXT
044030*    FREE TABLE SLOT.  CR 9204-077 RAISED THE TABLE TO 2000
044040*    ENTRIES FOR THE SPRING PORTFOLIO VOLUME; THERE IS NO EDIT
044050*    HERE FOR A TABLE-FULL CONDITION BECAUSE THE NIGHTLY
044060*    EXTRACT HAS NEVER COME CLOSE TO THAT CEILING.
044070*----------------------------------------------------------------
044100 117-STORE-CUSTOMER.
044200     ADD 1 TO WS-CUSTOMER-COUNT.
044300     MOVE CUST-ID        TO CUST-ID-T(WS-CUSTOMER-COUNT).
044400     MOVE CUST-NAME      TO CUST-NAME-T(WS-CUSTOMER-COUNT).
044500     MOVE CUST-AGE       TO CUST-AGE-T(WS-CUSTOMER-COUNT).
044600     MOVE CUST-ANNUAL-INCOME
044700         TO CUST-ANNUAL-INCOME-T(WS-CUSTOMER-COUNT).
044800     MOVE CUST-CREDIT-SCORE
044900         TO CUST-CREDIT-SCORE-T(WS-CUSTOMER-COUNT).
045000     MOVE CUST-EMPLOYMENT-STATUS
045100         TO CUST-EMPLOYMENT-STATUS-T(WS-CUSTOMER-COUNT).
045200     MOVE CUST-EXISTING-DEBT
045300         TO CUST-EXISTING-DEBT-T(WS-CUSTOMER-COUNT).
045400 117-EXIT.
045500     EXIT.
045510*----------------------------------------------------------------
045520*    LOCATE THE CUSTOMER MASTER ROW FOR THE APPLICATION BEING
045530*    SCORED.  NO INDEXED ACCESS IS AVAILABLE ON THIS BUILD, SO
045540*    THIS IS A STRAIGHT SEQUENTIAL SCAN OF THE IN-MEMORY TABLE -
045550*    ACCEPTABLE AT CURRENT VOLUMES BUT THE FIRST THING TO
045560*    REVISIT IF THE CUSTOMER TABLE EVER GROWS MUCH PAST 2000.
045570*----------------------------------------------------------------
045600 120-FIND-CUSTOMER.
045700     MOVE 'N' TO WS-CUST-FOUND-SWITCH.
045800     MOVE 1 TO WS-CUST-IX.
045900     PERFORM 125-CHECK-ONE-CUSTOMER THRU 125-EXIT
046000         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT
046100            OR WS-CUSTOMER-WAS-FOUND.
046200 120-EXIT.
046300     EXIT.
046310*----------------------------------------------------------------
046320*    TEST ONE TABLE SLOT AGAINST THE APPLICATION'S LOAN-CUST-ID
046330*    AND ADVANCE THE SUBSCRIPT IF IT DOES NOT MATCH.
046340*----------------------------------------------------------------
046400 125-CHECK-ONE-CUSTOMER.
046500     IF CUST-ID-T(WS-CUST-IX) = LOAN-CUST-ID
046600         MOVE 'Y' TO WS-CUST-FOUND-SWITCH
046700     ELSE
046800         ADD 1 TO WS-CUST-IX
046900     END-IF.
047000 125-EXIT.
047100     EXIT.
047200*----------------------------------------------------------------
047300*    STEPS 2-5 - SCORE EACH APPLICATION AND WRITE THE RESULT
047400*----------------------------------------------------------------
047410*    OPEN ALL THREE APPLICATION-CYCLE FILES BEFORE SCORING
047420*    BEGINS.  EACH OPEN IS CHECKED INDEPENDENTLY SO THE JOB LOG
047430*    PINPOINTS WHICH DD STATEMENT IS BAD RATHER THAN MAKING THE
047440*    OPERATOR GUESS.
047450*----------------------------------------------------------------
047500 150-OPEN-APPLICATION-FILES.
047600     OPEN INPUT LOAN-APPLICATION-FILE.
047700     IF WS-LOAN-FILE-STATUS NOT = '00'
047800         DISPLAY
047900             'LRSCOR01 - LOAN FILE OPEN FAILED, STATUS = '
048000             WS-LOAN-FILE-STATUS
048100         GO TO A999-ABEND-RUN
048200     END-IF.
048300     OPEN OUTPUT LOAN-APPLICATION-OUTPUT-FILE.
048400     IF WS-LOANOUT-FILE-STATUS NOT = '00'
048500         DISPLAY
048600             'LRSCOR01 - LOANOUT FILE OPEN FAILED, STATUS = '
048700             WS-LOANOUT-FILE-STATUS
048800         GO TO A999-ABEND-RUN
048900     END-IF.
049000     OPEN OUTPUT CONTROL-REPORT-FILE.
049100     IF WS-CTLRPT-FILE-STATUS NOT = '00'
049200         DISPLAY
049300             'LRSCOR01 - CTLRPT FILE OPEN FAILED, STATUS = '
049400             WS-CTLRPT-FILE-STATUS
049500         GO TO A999-ABEND-RUN
049600     END-IF.
049700     PERFORM 155-WRITE-REPORT-HEADING THRU 155-EXIT.
049800 150-EXIT.
049900     EXIT.
049910*----------------------------------------------------------------
049920*    ONE-TIME HEADING LINE, RECORD-TYPE 'H', WRITTEN BEFORE THE
049930*    FIRST DETAIL LINE.  LRSCTLR1 SKIPS IT WHEN IT RE-READS THE
049940*    REPORT SINCE IT TESTS ONLY FOR 'D' AND 'T'.
049950*----------------------------------------------------------------
050000 155-WRITE-REPORT-HEADING.
050100     MOVE SPACES TO CONTROL-REPORT-LINE.
050200     MOVE 'H' TO RPT-RECORD-TYPE-CD.
050300     MOVE
050400  'LOAN ID   CUST ID      AMOUNT       SCORE LEVEL  DECISION'
050500         TO RPT-HEADING-AREA.
050600     WRITE CONTROL-REPORT-LINE.
050700 155-EXIT.
050800     EXIT.
050810*----------------------------------------------------------------
050820*    DRIVING LOOP FOR THE SCORING PASS - ONE APPLICATION PER
050830*    READ, ONE CALL TO 210-SCORE-ONE-APPLICATION PER RECORD.
050840*----------------------------------------------------------------
050900 200-PROCESS-ONE-APPLICATION.
051000     READ LOAN-APPLICATION-FILE
051100         AT END
051200             MOVE 'Y' TO WS-APPLICATION-EOF-SWITCH
051300         NOT AT END
051400             PERFORM 210-SCORE-ONE-APPLICATION THRU 210-EXIT
051500     END-READ.
051600 200-EXIT.
051700     EXIT.
051710*----------------------------------------------------------------
051720*    SCORE ONE APPLICATION AGAINST EVERY ACTIVE RULE, THEN
051730*    WRITE IT BACK OUT AND ADD IT TO THE CONTROL REPORT.  IF
051740*    THE CUSTOMER MASTER HAS NO MATCHING ROW THE APPLICATION
051750*    IS FORCED TO DECLINED WITHOUT ANY RULE EVALUATION - THERE
051760*    IS NOTHING TO SCORE AGAINST, SO THE SAFE DEFAULT IS
051770*    DECLINE AND LET A HUMAN UNDERWRITER SORT IT OUT.
051780*----------------------------------------------------------------
051800 210-SCORE-ONE-APPLICATION.
051900     MOVE ZERO TO WS-RUNNING-SCORE.
052000     MOVE ZERO TO WS-EXPLANATION-COUNT.
052100     MOVE SPACES TO LOAN-EXPLANATION-BLOCK.
052200     PERFORM 120-FIND-CUSTOMER THRU 120-EXIT.
052300     IF WS-CUSTOMER-WAS-FOUND
052400         MOVE 1 TO WS-RULE-IX
052500         PERFORM 215-EVALUATE-ONE-RULE THRU 215-EXIT
052600             UNTIL WS-RULE-IX > WS-RULE-COUNT
052700         PERFORM 500-CLASSIFY-AND-DECIDE THRU 500-EXIT
052800     ELSE
052900         DISPLAY
053000             'LRSCOR01 - NO CUSTOMER MASTER FOR LOAN-ID '
053100             LOAN-ID
053200         MOVE ZERO TO LOAN-RISK-SCORE
053300         MOVE 'ERROR ' TO LOAN-RISK-LEVEL
053400         MOVE 'DECLINED     ' TO LOAN-DECISION
053500         MOVE ZERO TO LOAN-EXPLANATION-COUNT
053600     END-IF.
053700     PERFORM 230-WRITE-SCORED-APPLICATION THRU 230-EXIT.
053800     PERFORM 620-WRITE-DETAIL-LINE THRU 620-EXIT.
053900     PERFORM 610-ACCUMULATE-CONTROL-TOTALS THRU 610-EXIT.
054000 210-EXIT.
054100     EXIT.
054110*----------------------------------------------------------------
054120*    EVALUATE ONE RULE AGAINST THE CURRENT APPLICATION.  THE
054130*    RULE ROW IS COPIED OUT OF THE TABLE INTO WS-CURRENT-RULE
054140*    SO 300-RESOLVE-FIELD, 400-COMPARE-VALUES AND THEIR
054150*    DESCENDANTS CAN ALL WORK AGAINST SIMPLE, UNSUBSCRIPTED
054160*    NAMES RATHER THAN CARRYING WS-RULE-IX THROUGH EVERY CALL.
054170*    A MATCH ADDS THE RULE'S RISK POINTS (WHICH MAY BE NEGATIVE,
054180*    PER CR 8806-033, FOR A POLICY OVERRIDE THAT LOWERS RISK)
054190*    AND RECORDS THE RULE NAME ON THE EXPLANATION TRAIL.
054195*----------------------------------------------------------------
054200 215-EVALUATE-ONE-RULE.
054300     MOVE RULE-ID-T(WS-RULE-IX)          TO CURR-RULE-ID.
054400     MOVE RULE-NAME-T(WS-RULE-IX)        TO CURR-RULE-NAME.
054500     MOVE RULE-FIELD-T(WS-RULE-IX)       TO CURR-RULE-FIELD.
054600     MOVE RULE-OPERATOR-T(WS-RULE-IX)    TO CURR-RULE-OPERATOR.
054700     MOVE RULE-VALUE-T(WS-RULE-IX)       TO CURR-RULE-VALUE.
054800     MOVE RULE-RISK-POINTS-T(WS-RULE-IX) TO CURR-RULE-RISK-POINTS.
054900     PERFORM 300-RESOLVE-FIELD THRU 300-EXIT.
055000     IF WS-FIELD-WAS-FOUND
055100         MOVE 'N' TO WS-COMPARE-RESULT-SWITCH
055200         PERFORM 400-COMPARE-VALUES THRU 400-EXIT
055300         IF WS-RULE-MATCHED
055400             ADD CURR-RULE-RISK-POINTS TO WS-RUNNING-SCORE
055500             PERFORM 220-APPEND-EXPLANATION THRU 220-EXIT
055600         END-IF
055700     END-IF.
055800     ADD 1 TO WS-RULE-IX.
055900 215-EXIT.
056000     EXIT.
056010*----------------------------------------------------------------
056020*    ADD THE MATCHED RULE'S NAME TO THE EXPLANATION TRAIL.  THE
056030*    TABLE IS FIXED AT 20 OCCURRENCES (CR 8806-033) AND ANY
056040*    RULE BEYOND THE TWENTIETH MATCH IS SILENTLY DROPPED - NO
056050*    APPLICATION HAS EVER MATCHED THAT MANY RULES AT ONCE, BUT
056060*    THE GUARD IS HERE SO A FUTURE RULE-BOOK GROWTH SPURT DOES
056070*    NOT OVERRUN LOAN-EXPLANATION-TABLE.
056080*----------------------------------------------------------------
056100 220-APPEND-EXPLANATION.
056200     IF WS-EXPLANATION-COUNT < 20
056300         ADD 1 TO WS-EXPLANATION-COUNT
056400         MOVE CURR-RULE-NAME
056500             TO LOAN-EXPLANATION(WS-EXPLANATION-COUNT)
056600     END-IF.
056700 220-EXIT.
056800     EXIT.
056810*----------------------------------------------------------------
056820*    REWRITE THE APPLICATION, NOW CARRYING ITS SCORE, LEVEL,
056830*    DECISION AND EXPLANATION TRAIL, TO LOANOUT.
056840*----------------------------------------------------------------
056900 230-WRITE-SCORED-APPLICATION.
057000     WRITE LOAN-APPLICATION-OUTPUT-RECORD
057100         FROM LOAN-APPLICATION-RECORD.
057200 230-EXIT.
057300     EXIT.
057400*----------------------------------------------------------------
057500*    FIELD RESOLUTION (GETVALUEFROMFIELD)
057600*----------------------------------------------------------------
057610*    EVERY SCORING RULE NAMES THE FIELD IT TESTS IN FREE TEXT
057620*    (RULE-FIELD), SO THE FIRST STEP IS ALWAYS TO FIGURE OUT
057630*    WHICH RECORD - CUSTOMER, LOAN, OR A DERIVED RATIO - THE
057640*    NAME REFERS TO.  THE FIELD NAME IS UPPERCASED BEFORE
057650*    TESTING SO 'AnnualIncome', 'ANNUALINCOME' AND
057660*    'annualincome' ALL RESOLVE THE SAME WAY; UNDERWRITING
057670*    POLICY HAS NEVER STANDARDIZED ON A CASE CONVENTION FOR
057680*    THE RULE BOOK.
057690*----------------------------------------------------------------
057700 300-RESOLVE-FIELD.
057800     MOVE 'Y' TO WS-FIELD-FOUND-SWITCH.
057900     MOVE SPACES TO WS-RESOLVED-TEXT.
058000     MOVE ZERO TO WS-RESOLVED-NUMERIC.
058100     MOVE CURR-RULE-FIELD TO WS-UPPER-RULE-FIELD.
058200     INSPECT WS-UPPER-RULE-FIELD
058300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
058310*    CUSTOMER-MASTER FIELDS.
058400     IF WS-FIELD-IS-AGE OR WS-FIELD-IS-ANNUAL-INCOME
058500         OR WS-FIELD-IS-CREDIT-SCORE
058600         OR WS-FIELD-IS-EMPLOYMENT-STATUS
058700         OR WS-FIELD-IS-EXISTING-DEBT OR WS-FIELD-IS-NAME
058800         PERFORM 310-RESOLVE-CUSTOMER-FIELD THRU 310-EXIT
058900     ELSE
058910*        LOAN-APPLICATION FIELDS.
059000         IF WS-FIELD-IS-LOAN-AMOUNT OR WS-FIELD-IS-LOAN-PURPOSE
059100             OR WS-FIELD-IS-REQ-TERM-MONTHS
059200             PERFORM 320-RESOLVE-LOAN-FIELD THRU 320-EXIT
059300         ELSE
059310*            DERIVED RATIO FIELDS (CR 8910-066).
059400             IF WS-FIELD-IS-LOAN-RATIO
059500                 OR WS-FIELD-IS-EXISTING-DEBT-RATIO
059600                 PERFORM 330-RESOLVE-RATIO-FIELD THRU 330-EXIT
059700             ELSE
059710*                UNRECOGNIZED FIELD NAME ON THE RULE ROW - THE
059720*                RULE IS SKIPPED, NOT ABENDED, SO ONE BAD ROW
059730*                IN THE RULE BOOK DOES NOT STOP THE WHOLE RUN.
059800                 MOVE 'N' TO WS-FIELD-FOUND-SWITCH
059900             END-IF
060000         END-IF
060100     END-IF.
060200 300-EXIT.
060300     EXIT.
060310*----------------------------------------------------------------
060320*    RESOLVE A FIELD THAT LIVES ON THE CUSTOMER MASTER.  EACH
060330*    WHEN SETS WS-FIELD-IS-STRING-SWITCH SO 400-COMPARE-VALUES
060340*    KNOWS WHETHER TO DO A TEXT COMPARE OR A NUMERIC ONE -
060350*    EMPLOYMENT STATUS AND NAME ARE THE ONLY TEXT FIELDS ON
060360*    THIS RECORD.
060370*----------------------------------------------------------------
060400 310-RESOLVE-CUSTOMER-FIELD.
060500     EVALUATE TRUE
060600         WHEN WS-FIELD-IS-AGE
060700             MOVE 'N' TO WS-FIELD-IS-STRING-SWITCH
060800             MOVE CUST-AGE-T(WS-CUST-IX) TO WS-RESOLVED-NUMERIC
060900         WHEN WS-FIELD-IS-ANNUAL-INCOME
061000             MOVE 'N' TO WS-FIELD-IS-STRING-SWITCH
061100             MOVE CUST-ANNUAL-INCOME-T(WS-CUST-IX)
061200                 TO WS-RESOLVED-NUMERIC
061300         WHEN WS-FIELD-IS-CREDIT-SCORE
061400             MOVE 'N' TO WS-FIELD-IS-STRING-SWITCH
061500             MOVE CUST-CREDIT-SCORE-T(WS-CUST-IX)
061600                 TO WS-RESOLVED-NUMERIC
061610*            EMPLOYMENT STATUS AND NAME ARE THE ONLY TWO
061620*            TEXT-VALUED CUSTOMER FIELDS A RULE CAN NAME.
061700         WHEN WS-FIELD-IS-EMPLOYMENT-STATUS
061800             MOVE 'Y' TO WS-FIELD-IS-STRING-SWITCH
061900             MOVE CUST-EMPLOYMENT-STATUS-T(WS-CUST-IX)
062000                 TO WS-RESOLVED-TEXT
062100         WHEN WS-FIELD-IS-EXISTING-DEBT
062200             MOVE 'N' TO WS-FIELD-IS-STRING-SWITCH
062300             MOVE CUST-EXISTING-DEBT-T(WS-CUST-IX)
062400                 TO WS-RESOLVED-NUMERIC
062500         WHEN WS-FIELD-IS-NAME
062600             MOVE 'Y' TO WS-FIELD-IS-STRING-SWITCH
062700             MOVE CUST-NAME-T(WS-CUST-IX) TO WS-RESOLVED-TEXT
062800     END-EVALUATE.
062900 310-EXIT.
063000     EXIT.
063010*----------------------------------------------------------------
063020*    RESOLVE A FIELD THAT LIVES ON THE LOAN APPLICATION ITSELF
063030*    RATHER THAN ON THE CUSTOMER MASTER.
063040*----------------------------------------------------------------
063100 320-RESOLVE-LOAN-FIELD.
063200     EVALUATE TRUE
063300         WHEN WS-FIELD-IS-LOAN-AMOUNT
063400             MOVE 'N' TO WS-FIELD-IS-STRING-SWITCH
063500             MOVE LOAN-AMOUNT TO WS-RESOLVED-NUMERIC
063510*            LOANPURPOSE IS THE ONLY TEXT FIELD ON THE
063520*            APPLICATION ITSELF.
063600         WHEN WS-FIELD-IS-LOAN-PURPOSE
063700             MOVE 'Y' TO WS-FIELD-IS-STRING-SWITCH
063800             MOVE LOAN-PURPOSE TO WS-RESOLVED-TEXT
063900         WHEN WS-FIELD-IS-REQ-TERM-MONTHS
064000             MOVE 'N' TO WS-FIELD-IS-STRING-SWITCH
064100             MOVE LOAN-REQUESTED-TERM-MONTHS
064200                 TO WS-RESOLVED-NUMERIC
064300     END-EVALUATE.
064400 320-EXIT.
064500     EXIT.
064510*----------------------------------------------------------------
064520*    RESOLVE A RATIO FIELD ADDED UNDER CR 8910-066, PER
064530*    UNDERWRITING POLICY MEMO 89-11.  LOANRATIO IS LOAN-AMOUNT
064540*    OVER ANNUAL INCOME; EXISTINGDEBTRATIO IS EXISTING DEBT
064550*    OVER ANNUAL INCOME.  BOTH ARE ROUNDED TO WS-RESOLVED-
064560*    NUMERIC'S FOUR DECIMAL PLACES USING STANDARD COBOL
064570*    ROUNDED (HALF-ADJUST).  A ZERO-INCOME CUSTOMER MASTER
064580*    RECORD CANNOT BE DIVIDED INTO, SO THE FIELD IS REPORTED
064590*    NOT-FOUND RATHER THAN RISKING A SIZE ERROR ABEND.
064600*----------------------------------------------------------------
064610 330-RESOLVE-RATIO-FIELD.
064700     MOVE 'N' TO WS-FIELD-IS-STRING-SWITCH.
064800     IF WS-FIELD-IS-LOAN-RATIO
064900         IF CUST-ANNUAL-INCOME-T(WS-CUST-IX) > 0
065000             COMPUTE WS-RESOLVED-NUMERIC ROUNDED =
065100                 LOAN-AMOUNT / CUST-ANNUAL-INCOME-T(WS-CUST-IX)
065200         ELSE
065300             MOVE 'N' TO WS-FIELD-FOUND-SWITCH
065400         END-IF
065500     ELSE
065600         IF CUST-ANNUAL-INCOME-T(WS-CUST-IX) > 0
065700             COMPUTE WS-RESOLVED-NUMERIC ROUNDED =
065800                 CUST-EXISTING-DEBT-T(WS-CUST-IX) /
065900                     CUST-ANNUAL-INCOME-T(WS-CUST-IX)
066000         ELSE
066100             MOVE 'N' TO WS-FIELD-FOUND-SWITCH
066200         END-IF
066300     END-IF.
066400 330-EXIT.
066500     EXIT.
066600*----------------------------------------------------------------
066700*    VALUE COMPARISON (COMPAREVALUES)
066800*----------------------------------------------------------------
066810*    DISPATCH TO THE STRING OR NUMERIC COMPARE BASED ON THE
066820*    SWITCH 300-RESOLVE-FIELD'S DESCENDANTS SET.  THE RULE
066830*    BOOK ITSELF DOES NOT SAY WHETHER A FIELD IS TEXT OR
066840*    NUMBER - THAT IS DERIVED FROM WHICH CUSTOMER/LOAN FIELD
066850*    THE RULE NAMES.
066860*----------------------------------------------------------------
066900 400-COMPARE-VALUES.
067000     IF WS-FIELD-IS-A-STRING
067100         PERFORM 410-COMPARE-STRING THRU 410-EXIT
067200     ELSE
067300         PERFORM 420-COMPARE-NUMERIC THRU 420-EXIT
067400     END-IF.
067500 400-EXIT.
067600     EXIT.
067610*----------------------------------------------------------------
067620*    STRING COMPARE.  BOTH SIDES ARE UPPERCASED BEFORE THE
067630*    TEST SO A RULE-VALUE OF 'Retired' MATCHES AN EMPLOYMENT-
067640*    STATUS OF 'RETIRED' REGARDLESS OF HOW EITHER SIDE WAS
067650*    KEYED.  ONLY == AND != ARE MEANINGFUL FOR TEXT; <, >, <=
067660*    AND >= FALL THROUGH AND NEVER SET THE MATCH SWITCH - A
067670*    RULE AUTHOR WHO TRIES A RANGE COMPARE ON A TEXT FIELD
067680*    SIMPLY NEVER MATCHES, WHICH HAS BEEN JUDGED SAFER THAN
067690*    ABENDING THE RUN OVER A RULE-BOOK TYPO.
067700*----------------------------------------------------------------
067710 410-COMPARE-STRING.
067800     MOVE WS-RESOLVED-TEXT TO WS-COMPARE-TEXT-A.
067900     MOVE CURR-RULE-VALUE  TO WS-COMPARE-TEXT-B.
068000     INSPECT WS-COMPARE-TEXT-A
068100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
068200     INSPECT WS-COMPARE-TEXT-B
068300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
068400     IF CURR-RULE-OPERATOR = '=='
068500         IF WS-COMPARE-TEXT-A = WS-COMPARE-TEXT-B
068600             MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
068700         END-IF
068800     ELSE
068900         IF CURR-RULE-OPERATOR = '!='
069000             IF WS-COMPARE-TEXT-A NOT = WS-COMPARE-TEXT-B
069100                 MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
069200             END-IF
069300         END-IF
069400     END-IF.
069500 410-EXIT.
069600     EXIT.
069610*----------------------------------------------------------------
069620*    NUMERIC COMPARE.  THE RULE-VALUE TEXT HAS TO BE PARSED
069630*    INTO A USABLE NUMBER BEFORE ANY OF THE SIX OPERATORS CAN
069640*    BE TESTED; IF THE PARSE FAILS (RULE-VALUE IS NOT A VALID
069650*    NUMBER), THE RULE SIMPLY NEVER MATCHES RATHER THAN
069660*    ABENDING THE RUN.
069670*----------------------------------------------------------------
069700 420-COMPARE-NUMERIC.
069800     PERFORM 425-NUMERIFY-RULE-VALUE THRU 425-EXIT.
069900     IF WS-RULE-VALUE-IS-NUMERIC
070000         EVALUATE CURR-RULE-OPERATOR
070010*            THRESHOLD RULE - E.G. CREDITSCORE < 600.
070100             WHEN '<'
070200                 IF WS-RESOLVED-NUMERIC < WS-RULE-VALUE-NUMERIC
070300                     MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
070400                 END-IF
070410*            THRESHOLD RULE - E.G. LOANRATIO > 0.4300.
070500             WHEN '>'
070600                 IF WS-RESOLVED-NUMERIC > WS-RULE-VALUE-NUMERIC
070700                     MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
070800                 END-IF
070810*            EXACT MATCH RULE - E.G. REQUESTEDTERMMONTHS == 60.
070900             WHEN '=='
071000                 IF WS-RESOLVED-NUMERIC = WS-RULE-VALUE-NUMERIC
071100                     MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
071200                 END-IF
071210*            INCLUSIVE THRESHOLD - E.G. AGE <= 21.
071300             WHEN '<='
071400                 IF WS-RESOLVED-NUMERIC <= WS-RULE-VALUE-NUMERIC
071500                     MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
071600                 END-IF
071610*            INCLUSIVE THRESHOLD - E.G. ANNUALINCOME >= 25000.
071700             WHEN '>='
071800                 IF WS-RESOLVED-NUMERIC >= WS-RULE-VALUE-NUMERIC
071900                     MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
072000                 END-IF
072010*            EXCLUSION RULE - E.G. EXISTINGDEBT != 0.
072100             WHEN '!='
072200                 IF WS-RESOLVED-NUMERIC NOT = WS-RULE-VALUE-NUMERIC
072300                     MOVE 'Y' TO WS-COMPARE-RESULT-SWITCH
072400                 END-IF
072500             WHEN OTHER
072510*                UNRECOGNIZED OPERATOR ON THE RULE ROW - NO
072520*                MATCH, NO ABEND.
072600                 CONTINUE
072700         END-EVALUATE
072800     END-IF.
072900 420-EXIT.
073000     EXIT.
073010*----------------------------------------------------------------
073020*    CR 9408-052 - DIGIT-BY-DIGIT NUMERIC PARSE OF RULE-VALUE.
073030*    REPLACED AN EARLIER VERSION THAT MOVED RULE-VALUE INTO A
073040*    NUMERIC-EDITED FIELD AND TESTED FOR A MOVE FAILURE; THAT
073050*    APPROACH MISHANDLED A LEADING-MINUS THRESHOLD ON AN
073060*    OVERRIDE RULE (A RULE-VALUE LIKE '-500' ON A RISK-POINTS
073070*    DISCOUNT RULE) BECAUSE THIS COMPILER HAS NO NUMERIC-TEST-
073080*    AND-CONVERT INTRINSIC TO FALL BACK ON.  THE SCAN BELOW
073090*    ACCEPTS AN OPTIONAL LEADING SIGN, DIGITS, AND AT MOST ONE
073095*    DECIMAL POINT WITH UP TO FOUR DECIMAL PLACES.
073099*----------------------------------------------------------------
073100 425-NUMERIFY-RULE-VALUE.
073200     MOVE CURR-RULE-VALUE TO WS-PARSE-TEXT.
073300     MOVE 'Y' TO WS-PARSE-VALID-SWITCH.
073400     MOVE '+' TO WS-PARSE-SIGN.
073500     MOVE 'N' TO WS-PARSE-SAW-DIGIT-SWITCH.
073600     MOVE 'N' TO WS-PARSE-SAW-DOT-SWITCH.
073700     MOVE ZERO TO WS-PARSE-DECIMALS WS-PARSE-INT-PART
073800         WS-PARSE-FRAC-PART WS-RULE-VALUE-NUMERIC.
073900     PERFORM 426-FIND-PARSE-LENGTH THRU 426-EXIT.
074000     IF WS-PARSE-LENGTH = ZERO
074100         MOVE 'N' TO WS-PARSE-VALID-SWITCH
074200     ELSE
074300         MOVE 1 TO WS-PARSE-IX
074400         PERFORM 430-SCAN-ONE-CHARACTER THRU 430-EXIT
074500             UNTIL WS-PARSE-IX > WS-PARSE-LENGTH
074600                OR NOT WS-PARSE-IS-VALID
074700     END-IF.
074710*    A PARSE IS ONLY ACCEPTED AS NUMERIC IF IT STAYED VALID
074720*    THROUGH EVERY CHARACTER AND SAW AT LEAST ONE DIGIT - A
074730*    RULE-VALUE OF JUST '-' OR '.' IS NOT A NUMBER.
074800     IF WS-PARSE-IS-VALID AND WS-PARSE-SAW-DIGIT-SWITCH = 'Y'
074900         PERFORM 440-BUILD-NUMERIC-VALUE THRU 440-EXIT
075000         MOVE 'Y' TO WS-RULE-VALUE-NUMERIC-SW
075100     ELSE
075200         MOVE 'N' TO WS-RULE-VALUE-NUMERIC-SW
075300     END-IF.
075400 425-EXIT.
075500     EXIT.
075510*----------------------------------------------------------------
075520*    RULE-VALUE IS A FIXED PIC X(20) PADDED WITH TRAILING
075530*    SPACES; THE SCAN LOOP NEEDS THE TRUE CHARACTER LENGTH, NOT
075540*    20, OR IT WOULD TRY TO PARSE TWENTY BLANKS AS DIGITS.
075550*----------------------------------------------------------------
075600 426-FIND-PARSE-LENGTH.
075700     MOVE 20 TO WS-PARSE-LENGTH.
075800     PERFORM 427-BACK-UP-ONE-CHAR THRU 427-EXIT
075900         UNTIL WS-PARSE-LENGTH = ZERO
076000            OR WS-PARSE-TEXT(WS-PARSE-LENGTH:1) NOT = SPACE.
076100 426-EXIT.
076200     EXIT.
076210*----------------------------------------------------------------
076220*    ONE STEP OF THE TRAILING-BLANK SCAN ABOVE.
076230*----------------------------------------------------------------
076300 427-BACK-UP-ONE-CHAR.
076400     SUBTRACT 1 FROM WS-PARSE-LENGTH.
076500 427-EXIT.
076600     EXIT.
076610*----------------------------------------------------------------
076620*    CLASSIFY ONE CHARACTER OF RULE-VALUE: SIGN (FIRST
076630*    POSITION ONLY), DECIMAL POINT (AT MOST ONE), DIGIT, OR
076640*    ANYTHING ELSE, WHICH IMMEDIATELY FAILS THE PARSE.
076650*----------------------------------------------------------------
076700 430-SCAN-ONE-CHARACTER.
076800     MOVE WS-PARSE-TEXT(WS-PARSE-IX:1) TO WS-PARSE-CHAR.
076900     EVALUATE TRUE
076910*            SIGN ONLY VALID IN POSITION 1 - A SIGN BURIED IN
076920*            THE MIDDLE OF THE TEXT FAILS THE PARSE OUTRIGHT.
077000         WHEN WS-PARSE-CHAR = '+' OR WS-PARSE-CHAR = '-'
077100             IF WS-PARSE-IX = 1
077200                 MOVE WS-PARSE-CHAR TO WS-PARSE-SIGN
077300             ELSE
077400                 MOVE 'N' TO WS-PARSE-VALID-SWITCH
077500             END-IF
077510*            SECOND DECIMAL POINT IN THE SAME VALUE IS INVALID.
077600         WHEN WS-PARSE-CHAR = '.'
077700             IF WS-PARSE-SAW-DOT-SWITCH = 'Y'
077800                 MOVE 'N' TO WS-PARSE-VALID-SWITCH
077900             ELSE
078000                 MOVE 'Y' TO WS-PARSE-SAW-DOT-SWITCH
078100             END-IF
078200         WHEN WS-PARSE-CHAR >= '0' AND WS-PARSE-CHAR <= '9'
078300             PERFORM 435-ACCUMULATE-DIGIT THRU 435-EXIT
078310*            ANYTHING ELSE (LETTERS, COMMAS, CURRENCY SIGNS)
078320*            MEANS RULE-VALUE IS NOT A NUMBER AT ALL.
078400         WHEN OTHER
078500             MOVE 'N' TO WS-PARSE-VALID-SWITCH
078600     END-EVALUATE.
078700     ADD 1 TO WS-PARSE-IX.
078800 430-EXIT.
078900     EXIT.
079010*----------------------------------------------------------------
079020*    FOLD ONE DIGIT INTO THE WHOLE-NUMBER OR FRACTIONAL
079030*    ACCUMULATOR, DEPENDING ON WHETHER THE DECIMAL POINT HAS
079040*    BEEN SEEN YET.  FRACTIONAL DIGITS PAST THE FOURTH ARE
079050*    DROPPED SILENTLY - RULE-VALUE-9-BODY AND WS-RESOLVED-
079060*    NUMERIC ARE BOTH FOUR-DECIMAL FIELDS, SO A FIFTH DIGIT
079070*    WOULD BE LOST ON THE COMPARE ANYWAY.
079080*----------------------------------------------------------------
079090 435-ACCUMULATE-DIGIT.
079100     MOVE WS-PARSE-CHAR TO WS-PARSE-DIGIT.
079200     MOVE 'Y' TO WS-PARSE-SAW-DIGIT-SWITCH.
079300     IF WS-PARSE-SAW-DOT-SWITCH = 'Y'
079400         IF WS-PARSE-DECIMALS < 4
079500             COMPUTE WS-PARSE-FRAC-PART =
079600                 (WS-PARSE-FRAC-PART * 10) + WS-PARSE-DIGIT
079700             ADD 1 TO WS-PARSE-DECIMALS
079800         END-IF
079900     ELSE
080000         COMPUTE WS-PARSE-INT-PART =
080100             (WS-PARSE-INT-PART * 10) + WS-PARSE-DIGIT
080200     END-IF.
080300 435-EXIT.
080400     EXIT.
080410*----------------------------------------------------------------
080420*    ASSEMBLE THE FINAL SIGNED NUMBER FROM THE INTEGER AND
080430*    FRACTIONAL ACCUMULATORS.  WS-PARSE-FRAC-PART HOLDS ONLY
080440*    THE DIGITS ACTUALLY SEEN (WS-PARSE-DECIMALS OF THEM), SO
080450*    IT IS SCALED UP TO FOUR DECIMAL PLACES BEFORE BEING ADDED
080460*    IN - A RULE-VALUE OF '12.5' MUST BUILD 12.5000, NOT
080470*    12.0005.
080480*----------------------------------------------------------------
080500 440-BUILD-NUMERIC-VALUE.
080600     COMPUTE WS-PARSE-FRAC-SCALED =
080700         WS-PARSE-FRAC-PART * (10 ** (4 - WS-PARSE-DECIMALS)).
080800     COMPUTE WS-RULE-VALUE-NUMERIC =
080900         WS-PARSE-INT-PART + (WS-PARSE-FRAC-SCALED / 10000).
081000     IF WS-PARSE-SIGN = '-'
081100         COMPUTE WS-RULE-VALUE-NUMERIC =
081200             WS-RULE-VALUE-NUMERIC * -1
081300     END-IF.
081400 440-EXIT.
081500     EXIT.
081600*----------------------------------------------------------------
081700*    RISK LEVEL CLASSIFICATION AND DECISION DERIVATION
081800*----------------------------------------------------------------
081810*    POLICY MEMO 90-02 (CR 9003-019) SET THE CURRENT
081820*    BOUNDARIES: 0-30 IS LOW, 31-60 IS MEDIUM, 61 AND UP IS
081830*    HIGH.  THIS SUPERSEDED THE ORIGINAL 1988 TABLE, WHICH
081840*    CLASSIFIED OFF A BASE-500 CREDIT-BUREAU-STYLE SCORE
081850*    RATHER THAN THE ACCUMULATED RISK-POINTS TOTAL USED
081860*    EVERYWHERE ELSE IN THIS PROGRAM.
081870*----------------------------------------------------------------
081900 500-CLASSIFY-AND-DECIDE.
082000     IF WS-RUNNING-SCORE <= 30
082100         MOVE 'Low   ' TO LOAN-RISK-LEVEL
082200     ELSE
082300         IF WS-RUNNING-SCORE <= 60
082400             MOVE 'Medium' TO LOAN-RISK-LEVEL
082500         ELSE
082600             MOVE 'High  ' TO LOAN-RISK-LEVEL
082700         END-IF
082800     END-IF.
082900     MOVE WS-RUNNING-SCORE TO LOAN-RISK-SCORE.
083000     MOVE WS-EXPLANATION-COUNT TO LOAN-EXPLANATION-COUNT.
083010*    RISK LEVEL DRIVES THE DECISION ONE-FOR-ONE - LOW APPROVES,
083020*    MEDIUM GOES TO MANUAL UNDERWRITER REVIEW, HIGH DECLINES.
083100     IF LOAN-RISK-LEVEL = 'Low   '
083200         MOVE 'APPROVED     ' TO LOAN-DECISION
083300     ELSE
083400         IF LOAN-RISK-LEVEL = 'Medium'
083500             MOVE 'MANUAL_REVIEW' TO LOAN-DECISION
083600         ELSE
083700             IF LOAN-RISK-LEVEL = 'High  '
083800                 MOVE 'DECLINED     ' TO LOAN-DECISION
083900             ELSE
083910*                FALL-THROUGH GUARD - SEE 510-DECISION-ERROR.
084000                 PERFORM 510-DECISION-ERROR THRU 510-EXIT
084100             END-IF
084200         END-IF
084300     END-IF.
084400 500-EXIT.
084500     EXIT.
084510*----------------------------------------------------------------
084520*    SHOULD NEVER BE REACHED - THE THREE IF'S ABOVE COVER EVERY
084530*    VALUE 500-CLASSIFY-AND-DECIDE CAN SET.  KEPT AS A SAFETY
084540*    NET IN CASE A FUTURE CHANGE TO THE RISK-LEVEL BOUNDARIES
084550*    LEAVES A GAP; FORCES THE APPLICATION TO DECLINED RATHER
084560*    THAN LETTING LOAN-DECISION GO OUT BLANK.
084570*----------------------------------------------------------------
084600 510-DECISION-ERROR.
084700     DISPLAY
084800         'LRSCOR01 - INVALID RISK LEVEL FOR LOAN-ID ' LOAN-ID.
084900     MOVE 'DECLINED     ' TO LOAN-DECISION.
085000     MOVE 'Y' TO WS-ABEND-SWITCH.
085100 510-EXIT.
085200     EXIT.
085300*----------------------------------------------------------------
085400*    STEP 6 - END-OF-JOB CONTROL TOTALS AND REPORT
085500*----------------------------------------------------------------
085510*    ONE 'T' RECORD-TYPE LINE, WRITTEN ONCE AFTER THE LAST
085520*    APPLICATION HAS BEEN SCORED, CARRYING THE COUNTS AND
085530*    SCORE-SUM THE OPERATORS BALANCE AGAINST THE TRANSMITTAL.
085540*----------------------------------------------------------------
085600 600-WRITE-TOTAL-LINES.
085700     MOVE SPACES TO CONTROL-REPORT-LINE.
085800     MOVE 'T' TO RPT-RECORD-TYPE-CD.
085900     MOVE 'TOTALS:' TO RPT-TOTAL-LABEL.
086000     MOVE WS-TOTAL-APPROVED  TO RPT-TOTAL-APPROVED.
086100     MOVE WS-TOTAL-REVIEW    TO RPT-TOTAL-REVIEW.
086200     MOVE WS-TOTAL-DECLINED  TO RPT-TOTAL-DECLINED.
086300     MOVE WS-TOTAL-PROCESSED TO RPT-TOTAL-PROCESSED.
086400     MOVE WS-TOTAL-SCORE-SUM TO RPT-TOTAL-SCORE-SUM.
086500     WRITE CONTROL-REPORT-LINE.
086600 600-EXIT.
086700     EXIT.
086710*----------------------------------------------------------------
086720*    ROLL ONE SCORED APPLICATION INTO THE RUNNING END-OF-JOB
086730*    TOTALS.  THESE ACCUMULATORS ARE WHAT 600-WRITE-TOTAL-LINES
086740*    PRINTS ONCE THE SCORING PASS IS DONE.
086750*----------------------------------------------------------------
086800 610-ACCUMULATE-CONTROL-TOTALS.
086900     ADD 1 TO WS-TOTAL-PROCESSED.
087000     ADD LOAN-RISK-SCORE TO WS-TOTAL-SCORE-SUM.
087100     IF LOAN-DECISION = 'APPROVED     '
087200         ADD 1 TO WS-TOTAL-APPROVED
087300     ELSE
087400         IF LOAN-DECISION = 'MANUAL_REVIEW'
087500             ADD 1 TO WS-TOTAL-REVIEW
087600         ELSE
087700             ADD 1 TO WS-TOTAL-DECLINED
087800         END-IF
087900     END-IF.
088000 610-EXIT.
088100     EXIT.
088110*----------------------------------------------------------------
088120*    ONE 'D' RECORD-TYPE LINE PER APPLICATION, WRITTEN
088130*    IMMEDIATELY AFTER IT IS SCORED.  RPT-DECISION CARRIES THE
088140*    FULL 13-BYTE DECISION LITERAL SO THE REPORT READS THE SAME
088150*    WORD THE LOANOUT RECORD CARRIES.
088160*----------------------------------------------------------------
088200 620-WRITE-DETAIL-LINE.
088300     MOVE SPACES TO CONTROL-REPORT-LINE.
088400     MOVE 'D' TO RPT-RECORD-TYPE-CD.
088500     MOVE LOAN-ID       TO RPT-LOAN-ID.
088600     MOVE LOAN-CUST-ID  TO RPT-CUST-ID.
088700     MOVE LOAN-AMOUNT   TO RPT-LOAN-AMOUNT.
088800     MOVE LOAN-RISK-SCORE TO RPT-RISK-SCORE.
088900     MOVE LOAN-RISK-LEVEL TO RPT-RISK-LEVEL.
089000     MOVE LOAN-DECISION TO RPT-DECISION.
089100     WRITE CONTROL-REPORT-LINE.
089200 620-EXIT.
089300     EXIT.
089310*----------------------------------------------------------------
089320*    CLOSE ALL THREE APPLICATION-CYCLE FILES.  THE RULE AND
089330*    CUSTOMER FILES WERE ALREADY CLOSED IN 000-MAINLINE RIGHT
089340*    AFTER THEIR LOAD LOOPS FINISHED.
089350*----------------------------------------------------------------
089400 700-CLOSE-APPLICATION-FILES.
089500     CLOSE LOAN-APPLICATION-FILE.
089600     CLOSE LOAN-APPLICATION-OUTPUT-FILE.
089700     CLOSE CONTROL-REPORT-FILE.
089800 700-EXIT.
089900     EXIT.
090000*----------------------------------------------------------------
090100*    ABNORMAL TERMINATION - REACHED ONLY VIA GO TO FROM A FILE
090200*    OPEN FAILURE ABOVE, NOT PART OF ANY PERFORM RANGE.
090300*----------------------------------------------------------------
090400 A999-ABEND-RUN.
090500     DISPLAY 'LRSCOR01 - ABNORMAL TERMINATION'.
090600     STOP RUN.
