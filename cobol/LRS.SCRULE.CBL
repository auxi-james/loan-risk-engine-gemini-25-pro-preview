000100 IDENTIFICATION DIVISION.
000200*================================================================
000300*  LRS.SCRULE  --  SCORING RULE TABLE ARRIVAL COUNT
000400*  PART OF THE LOAN RISK SCORING (LRS) NIGHTLY CYCLE.
000500*  THE RULE TABLE IS MAINTAINED OFF-LINE BY UNDERWRITING POLICY
000600*  STAFF AND EXTRACTED, PRE-SORTED BY PRIORITY, EACH NIGHT.
000700*  THIS UTILITY CONFIRMS THE EXTRACT ARRIVED, IS IN ASCENDING
000800*  PRIORITY SEQUENCE, AND COUNTS HOW MANY ROWS ARE ENABLED.
000900*================================================================
001000 PROGRAM-ID. LRSRULE1.
001100 AUTHOR. D W BRANNIGAN.
001200 INSTALLATION. CONSUMER LENDING SYSTEMS - BATCH.
001300 DATE-WRITTEN. 06/16/1987.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - BATCH OUTPUT FOR INTERNAL USE
001600     ONLY, NOT FOR REDISTRIBUTION OUTSIDE LENDING OPERATIONS.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 06/16/87  DWB  ORIGINAL - COUNT/VALIDATE SCORING RULE EXTRACT
002100*                PRIOR TO THE LRSCOR01 SCORING RUN.
002200* 09/02/87  DWB  ADDED FILE STATUS DISPLAY ON ABNORMAL OPEN.
002300* 02/11/88  LMH  CR 8802-115 - SEQUENCE CHECK ADDED, RULE-        8802-115
002400*                PRIORITY MUST NOT DECREASE FROM ONE RECORD
002500*                TO THE NEXT OR THE RUN IS FLAGGED FOR REVIEW.
002600* 06/30/88  LMH  CR 8806-033 - RULE-RISK-POINTS WIDENED TO
002700*                S9(5) TO ALLOW LARGER POLICY OVERRIDES.
002800* 05/19/89  RJK  CR 8905-041 - RULE-VALUE WIDENED TO 20 BYTES,
002900*                SOME EMPLOYMENT-STATUS COMPARISONS RAN LONG.
003000* 03/07/90  RJK  ROUTINE MAINTENANCE - COMMENT CLEANUP.
003100* 11/28/90  TMC  YEAR-END VOLUME REVIEW - NO CODE CHANGE.
003200* 07/03/91  TMC  CR 9107-003 - REMOVED OBSOLETE REGION-CODE
003300*                FIELD, RULES ARE NATIONAL NOW, NOT REGIONAL.
003400* 04/22/92  DWB  CR 9204-077 - ADD ALTERNATE NUMERIC VIEW OF
003500*                RULE-VALUE SO THE EDIT STEP CAN TEST FOR A
003600*                VALID NUMBER WITHOUT A SEPARATE WORK FIELD.
003700* 01/09/93  DWB  ROUTINE MAINTENANCE - COMMENT CLEANUP.
003800* 08/17/94  LMH  CR 9408-052 - RECORD-COUNT FIELD WIDENED, 9(5)
003900*                WAS TOO SMALL FOR THE FULL RULE BOOK.
004000* 03/30/95  RJK  CR 9503-008 - FILLER EXPANSION AREA ADDED PER
004100*                SHOP STANDARD.
004200* 10/14/96  TMC  CR 9610-091 - Y2K REMEDIATION REVIEW - NO DATE
004300*                FIELDS PRESENT ON THIS RECORD, NO CHANGE.
004400* 01/06/98  DWB  CR 9801-002 - Y2K REMEDIATION SIGN-OFF FOR THIS
004500*                PROGRAM RECORDED; NO CENTURY-SENSITIVE DATA.
004600* 06/23/99  LMH  CR 9906-114 - FINAL PRE-Y2K PASS, COMPILED AND
004700*                RE-CERTIFIED CLEAN FOR CALENDAR ROLLOVER.
004710* 01/14/00  RJK  CR 0001-006 - POST-ROLLOVER VERIFICATION RUN,
004720*                RULE-PRIORITY SEQUENCE CHECK RE-RUN CLEAN
004730*                AGAINST THE FIRST JANUARY EXTRACT.
004800*----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON HIGH-VOLUME-RUN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SCORING-RULE-FILE ASSIGN TO RULEFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-RULE-FILE-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SCORING-RULE-FILE.
006400 01  SCORING-RULE-RECORD.
006500     05  RULE-ID                   PIC 9(09).
006600     05  RULE-ID-X
006700         REDEFINES RULE-ID         PIC X(09).
006800     05  RULE-NAME                 PIC X(40).
006900     05  RULE-FIELD                PIC X(20).
007000     05  RULE-OPERATOR             PIC X(02).
007100         88  RULE-OP-LESS-THAN              VALUE '< '.
007200         88  RULE-OP-GREATER-THAN           VALUE '> '.
007300         88  RULE-OP-EQUAL                  VALUE '=='.
007400         88  RULE-OP-LESS-EQUAL             VALUE '<='.
007500         88  RULE-OP-GREATER-EQUAL          VALUE '>='.
007600         88  RULE-OP-NOT-EQUAL              VALUE '!='.
007700     05  RULE-VALUE                PIC X(20).
007800     05  RULE-VALUE-9
007900         REDEFINES RULE-VALUE.
008000         10  RULE-VALUE-9-BODY     PIC S9(13)V9(04).
008100         10  FILLER                PIC X(01).
008200     05  RULE-RISK-POINTS          PIC S9(05).
008300     05  RULE-RISK-POINTS-X
008400         REDEFINES RULE-RISK-POINTS
008500                                   PIC X(05).
008600     05  RULE-PRIORITY             PIC 9(05).
008700     05  RULE-ENABLED              PIC X(01).
008800         88  RULE-IS-ENABLED                VALUE 'Y'.
008900         88  RULE-IS-DISABLED               VALUE 'N'.
009000*----------------------------------------------------------------
009100*    CR 9503-008 - RESERVE AREA, NOT YET ASSIGNED.
009200*----------------------------------------------------------------
009300     05  FILLER                    PIC X(05).
009400 WORKING-STORAGE SECTION.
009410 77  WS-RECORD-COUNT               PIC 9(07)  COMP VALUE ZERO.
009420 77  WS-ENABLED-COUNT              PIC 9(07)  COMP VALUE ZERO.
009430 77  WS-PRIOR-PRIORITY             PIC 9(05)  COMP VALUE ZERO.
009500 01  WS-RULE-FILE-STATUS           PIC X(02)  VALUE '00'.
009600 01  WS-SWITCHES.
009700     05  WS-EOF-SWITCH             PIC X(01)  VALUE 'N'.
009800         88  WS-END-OF-RULES                  VALUE 'Y'.
009900     05  WS-SEQUENCE-SWITCH        PIC X(01)  VALUE 'N'.
010000         88  WS-SEQUENCE-ERROR-FOUND           VALUE 'Y'.
010500 01  WS-COUNT-LINE.
010600     05  FILLER                    PIC X(25)
010700         VALUE 'LRSRULE1 - RULES READ   '.
010800     05  FILLER                    PIC X(03)  VALUE SPACES.
010900     05  WS-COUNT-LINE-TOTAL       PIC ZZZ,ZZ9.
011000     05  FILLER                    PIC X(14)  VALUE SPACES.
011100     05  FILLER                    PIC X(20)
011200         VALUE 'ENABLED RULES       '.
011300     05  FILLER                    PIC X(03)  VALUE SPACES.
011400     05  WS-COUNT-LINE-ENABLED     PIC ZZ,ZZ9.
011500 PROCEDURE DIVISION.
011510*----------------------------------------------------------------
011520*    MAINLINE - OPEN, READ THE ENTIRE EXTRACT ONCE, CLOSE AND
011530*    DROP THE SUMMARY COUNT LINE USED BY UNDERWRITING POLICY
011540*    STAFF TO CONFIRM THEIR RULE BOOK ARRIVED INTACT.
011550*----------------------------------------------------------------
011600 000-MAINLINE.
011700     PERFORM 100-OPEN-RULE-FILE THRU 100-EXIT.
011800     PERFORM 200-READ-AND-COUNT THRU 200-EXIT
011900         UNTIL WS-END-OF-RULES.
012000     PERFORM 300-CLOSE-AND-REPORT THRU 300-EXIT.
012100     STOP RUN.
012110*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
012200 000-EXIT.
012300     EXIT.
012310*----------------------------------------------------------------
012320*    OPEN THE RULE EXTRACT.  A BAD OPEN IS NOT ABENDED HERE -
012330*    THE RECORD COUNT COMES BACK ZERO AND THE OPERATOR SEES A
012340*    FAILURE MESSAGE ON THE JOB LOG; THIS UTILITY HAS NO
012350*    DOWNSTREAM FILE TO PROTECT THE WAY LRSCOR01 DOES.
012360*----------------------------------------------------------------
012400 100-OPEN-RULE-FILE.
012500     OPEN INPUT SCORING-RULE-FILE.
012600     IF WS-RULE-FILE-STATUS NOT = '00'
012700         DISPLAY 'LRSRULE1 - OPEN FAILED, STATUS = '
012800             WS-RULE-FILE-STATUS
012900         MOVE 'Y' TO WS-EOF-SWITCH
013000     END-IF.
013100 100-EXIT.
013200     EXIT.
013210*----------------------------------------------------------------
013220*    READ EVERY RULE ON THE EXTRACT.  CR 8802-115 ADDED THE
013230*    SEQUENCE CHECK BELOW - THE EXTRACT IS SUPPOSED TO ARRIVE
013240*    PRIORITY-ASCENDING SO LRSCOR01'S INSERTION SORT NEVER
013250*    HAS MUCH WORK TO DO; A DECREASE HERE MEANS UNDERWRITING
013260*    POLICY RE-SEQUENCED THE BOOK WITHOUT TELLING THIS SHOP.
013270*----------------------------------------------------------------
013300 200-READ-AND-COUNT.
013400     READ SCORING-RULE-FILE
013500         AT END
013600             MOVE 'Y' TO WS-EOF-SWITCH
013700         NOT AT END
013800             ADD 1 TO WS-RECORD-COUNT
013810*               CR 8802-115 - PRIORITY MUST NOT DECREASE.
013900             IF RULE-PRIORITY < WS-PRIOR-PRIORITY
014000                 MOVE 'Y' TO WS-SEQUENCE-SWITCH
014100             END-IF
014200             MOVE RULE-PRIORITY TO WS-PRIOR-PRIORITY
014300             IF RULE-IS-ENABLED
014400                 ADD 1 TO WS-ENABLED-COUNT
014500             END-IF
014600     END-READ.
014700 200-EXIT.
014800     EXIT.
014810*----------------------------------------------------------------
014820*    CLOSE THE EXTRACT, DROP THE COUNT REPORT TO SYSOUT, AND
014830*    FLAG THE JOB LOG IF THE SEQUENCE CHECK TRIPPED SO THE
014840*    OPERATOR HOLDS THE NIGHTLY CYCLE FOR REVIEW.
014850*----------------------------------------------------------------
014900 300-CLOSE-AND-REPORT.
015000     CLOSE SCORING-RULE-FILE.
015100     MOVE WS-RECORD-COUNT TO WS-COUNT-LINE-TOTAL.
015200     MOVE WS-ENABLED-COUNT TO WS-COUNT-LINE-ENABLED.
015300     DISPLAY WS-COUNT-LINE.
015400     IF WS-SEQUENCE-ERROR-FOUND
015500         DISPLAY
015600         'LRSRULE1 - WARNING, RULE-PRIORITY OUT OF SEQUENCE'
015700     END-IF.
015710*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
015800 300-EXIT.
015900     EXIT.
