000100 IDENTIFICATION DIVISION.
000200*================================================================
000300*  LRS.LOANAP  --  LOAN APPLICATION FILE ARRIVAL COUNT
000400*  PART OF THE LOAN RISK SCORING (LRS) NIGHTLY CYCLE.
000500*  COUNTS THE INCOMING APPLICATION EXTRACT AND CONFIRMS EVERY
000600*  RECORD STILL CARRIES BLANK SCORING-OUTPUT FIELDS BEFORE
000700*  LRSCOR01 IS ALLOWED TO SCORE AND REWRITE THEM.
000800*================================================================
000900 PROGRAM-ID. LRSLOAN1.
001000 AUTHOR. T M CHEUNG.
001100 INSTALLATION. CONSUMER LENDING SYSTEMS - BATCH.
001200 DATE-WRITTEN. 06/15/1987.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - BATCH OUTPUT FOR INTERNAL USE
001500     ONLY, NOT FOR REDISTRIBUTION OUTSIDE LENDING OPERATIONS.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 06/15/87  TMC  ORIGINAL - COUNT/VALIDATE LOAN APPLICATION
002000*                EXTRACT PRIOR TO THE LRSCOR01 SCORING RUN.
002100* 09/02/87  TMC  ADDED FILE STATUS DISPLAY ON ABNORMAL OPEN.
002200* 02/11/88  RJK  CR 8802-114 - LOAN-AMOUNT WIDENED FROM 7,2 TO
002300*                9,2 TO MATCH NEW LENDING LIMITS TABLE.
002400* 06/30/88  RJK  CR 8806-033 - LOAN-EXPLANATION TABLE ADDED,      8806-033
002500*                20 OCCURRENCES, TO CARRY THE SCORING ENGINE'S
002600*                RULE-NAME AUDIT TRAIL ON THE OUTPUT SIDE.
002700* 05/19/89  DWB  CR 8905-041 - REJECT COUNT ADDED FOR RECORDS
002800*                ARRIVING WITH A NON-BLANK LOAN-DECISION.
002900* 03/07/90  DWB  ROUTINE MAINTENANCE - COMMENT CLEANUP.
003000* 11/28/90  LMH  YEAR-END VOLUME REVIEW - NO CODE CHANGE.
003100* 07/03/91  LMH  CR 9107-003 - REMOVED OBSOLETE BRANCH-OF-ORIGIN
003200*                FIELD, SHOP NO LONGER CAPTURES IT HERE.
003300* 04/22/92  RJK  CR 9204-077 - ADD ALTERNATE CHARACTER VIEW OF
003400*                LOAN-AMOUNT FOR THE DUMP UTILITY.
003500* 01/09/93  RJK  ROUTINE MAINTENANCE - COMMENT CLEANUP.
003600* 08/17/94  TMC  CR 9408-052 - RECORD-COUNT FIELD WIDENED, 9(5)
003700*                WAS TOO SMALL FOR THE FULL-PORTFOLIO RUN.
003800* 03/30/95  DWB  CR 9503-008 - FILLER EXPANSION AREA ADDED PER
003900*                SHOP STANDARD.
004000* 10/14/96  LMH  CR 9610-091 - Y2K REMEDIATION REVIEW - NO DATE
004100*                FIELDS PRESENT ON THIS RECORD, NO CHANGE.
004200* 01/06/98  TMC  CR 9801-002 - Y2K REMEDIATION SIGN-OFF FOR THIS
004300*                PROGRAM RECORDED; NO CENTURY-SENSITIVE DATA.
004400* 06/23/99  RJK  CR 9906-114 - FINAL PRE-Y2K PASS, COMPILED AND
004500*                RE-CERTIFIED CLEAN FOR CALENDAR ROLLOVER.
004510* 01/14/00  DWB  CR 0001-006 - POST-ROLLOVER VERIFICATION RUN
004520*                AGAINST THE JANUARY EXTRACT, LOAN-EXPLANATION
004530*                TABLE AND DECISION FIELDS CONFIRMED UNCHANGED.
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON HIGH-VOLUME-RUN.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT LOAN-APPLICATION-FILE ASSIGN TO LOANFILE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-LOAN-FILE-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  LOAN-APPLICATION-FILE.
006200 01  LOAN-APPLICATION-RECORD.
006300*----------------------------------------------------------------
006400*    REQUESTED TERMS, AS SUBMITTED
006500*----------------------------------------------------------------
006600     05  LOAN-ID                   PIC 9(09).
006700     05  LOAN-CUST-ID              PIC 9(09).
006800     05  LOAN-AMOUNT               PIC S9(09)V9(02).
006900     05  LOAN-AMOUNT-X
007000         REDEFINES LOAN-AMOUNT     PIC X(11).
007100     05  LOAN-PURPOSE              PIC X(30).
007200     05  LOAN-REQUESTED-TERM-MONTHS
007300                                   PIC 9(03).
007400*----------------------------------------------------------------
007500*    SCORING OUTCOME - BLANK/ZERO ON ARRIVAL, POPULATED BY
007600*    LRSCOR01 AND REWRITTEN TO LOANOUT.
007700*----------------------------------------------------------------
007800     05  LOAN-RISK-SCORE           PIC S9(05).
007900     05  LOAN-RISK-LEVEL           PIC X(06).
008000     05  LOAN-DECISION             PIC X(13).
008100     05  LOAN-DECISION-R
008200         REDEFINES LOAN-DECISION.
008300         10  LOAN-DECISION-R1      PIC X(01).
008400         10  FILLER                PIC X(12).
008500     05  LOAN-EXPLANATION-TABLE.
008600         10  LOAN-EXPLANATION OCCURS 20 TIMES
008700                                   PIC X(40).
008800     05  LOAN-EXPLANATION-BLOCK
008900         REDEFINES LOAN-EXPLANATION-TABLE
009000                                   PIC X(800).
009100     05  LOAN-EXPLANATION-COUNT    PIC 9(02).
009200*----------------------------------------------------------------
009300*    CR 9503-008 - RESERVE AREA, NOT YET ASSIGNED.
009400*----------------------------------------------------------------
009500     05  FILLER                    PIC X(05).
009600 WORKING-STORAGE SECTION.
009610 77  WS-RECORD-COUNT               PIC 9(07)  COMP VALUE ZERO.
009620 77  WS-ALREADY-SCORED-COUNT       PIC 9(05)  COMP VALUE ZERO.
009700 01  WS-LOAN-FILE-STATUS           PIC X(02)  VALUE '00'.
009800 01  WS-SWITCHES.
009900     05  WS-EOF-SWITCH             PIC X(01)  VALUE 'N'.
010000         88  WS-END-OF-APPLICATIONS           VALUE 'Y'.
010400 01  WS-COUNT-LINE.
010500     05  FILLER                    PIC X(25)
010600         VALUE 'LRSLOAN1 - APPS READ    '.
010700     05  FILLER                    PIC X(03)  VALUE SPACES.
010800     05  WS-COUNT-LINE-TOTAL       PIC ZZZ,ZZ9.
010900     05  FILLER                    PIC X(14)  VALUE SPACES.
011000     05  FILLER                    PIC X(20)
011100         VALUE 'PRE-SCORED REJECTS  '.
011200     05  FILLER                    PIC X(03)  VALUE SPACES.
011300     05  WS-COUNT-LINE-ERRORS      PIC ZZ,ZZ9.
011400 PROCEDURE DIVISION.
011410*----------------------------------------------------------------
011420*    MAINLINE - OPEN, READ THE ENTIRE EXTRACT ONCE, CLOSE AND
011430*    DROP THE SUMMARY COUNT LINE USED BY THE OPERATOR WHO
011440*    RECONCILES ARRIVAL COUNTS AGAINST THE TRANSMITTAL FORM.
011450*----------------------------------------------------------------
011500 000-MAINLINE.
011600     PERFORM 100-OPEN-LOAN-FILE THRU 100-EXIT.
011700     PERFORM 200-READ-AND-COUNT THRU 200-EXIT
011800         UNTIL WS-END-OF-APPLICATIONS.
011900     PERFORM 300-CLOSE-AND-REPORT THRU 300-EXIT.
012000     STOP RUN.
012010*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
012100 000-EXIT.
012200     EXIT.
012210*----------------------------------------------------------------
012220*    OPEN THE LOAN APPLICATION EXTRACT.  A BAD OPEN IS NOT
012230*    ABENDED HERE - THE RECORD COUNT COMES BACK ZERO AND THE
012240*    OPERATOR SEES A FAILURE MESSAGE ON THE JOB LOG; THIS
012250*    UTILITY HAS NO DOWNSTREAM FILE TO PROTECT THE WAY
012260*    LRSCOR01 DOES.
012270*----------------------------------------------------------------
012300 100-OPEN-LOAN-FILE.
012400     OPEN INPUT LOAN-APPLICATION-FILE.
012500     IF WS-LOAN-FILE-STATUS NOT = '00'
012600         DISPLAY 'LRSLOAN1 - OPEN FAILED, STATUS = '
012700             WS-LOAN-FILE-STATUS
012800         MOVE 'Y' TO WS-EOF-SWITCH
012900     END-IF.
013000 100-EXIT.
013100     EXIT.
013110*----------------------------------------------------------------
013120*    READ EVERY APPLICATION ON THE EXTRACT.  THE ONLY EDIT
013130*    PERFORMED HERE IS THE ALREADY-SCORED CHECK ADDED UNDER
013140*    CR 8905-041 - A NON-BLANK LOAN-DECISION ON ARRIVAL MEANS
013150*    THE RECORD WAS SCORED ON A PRIOR RUN AND SLIPPED BACK
013160*    INTO THE INPUT EXTRACT BY MISTAKE.
013170*----------------------------------------------------------------
013200 200-READ-AND-COUNT.
013300     READ LOAN-APPLICATION-FILE
013400         AT END
013500             MOVE 'Y' TO WS-EOF-SWITCH
013600         NOT AT END
013700             ADD 1 TO WS-RECORD-COUNT
013710*               CR 8905-041 - REJECT IF ALREADY SCORED.
013800             IF LOAN-DECISION NOT = SPACES
013900                 ADD 1 TO WS-ALREADY-SCORED-COUNT
014000             END-IF
014100     END-READ.
014200 200-EXIT.
014300     EXIT.
014310*----------------------------------------------------------------
014320*    CLOSE THE EXTRACT AND DROP THE ONE-LINE COUNT REPORT TO
014330*    SYSOUT.  OPERATIONS KEYS THESE TWO NUMBERS AGAINST THE
014340*    TRANSMITTAL FORM BEFORE RELEASING LRSCOR01 TO RUN.
014350*----------------------------------------------------------------
014400 300-CLOSE-AND-REPORT.
014500     CLOSE LOAN-APPLICATION-FILE.
014600     MOVE WS-RECORD-COUNT TO WS-COUNT-LINE-TOTAL.
014700     MOVE WS-ALREADY-SCORED-COUNT TO WS-COUNT-LINE-ERRORS.
014800     DISPLAY WS-COUNT-LINE.
014810*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
014900 300-EXIT.
015000     EXIT.
