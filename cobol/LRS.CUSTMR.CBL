000100 IDENTIFICATION DIVISION.
000200*================================================================
000300*  LRS.CUSTMR  --  CUSTOMER MASTER FILE ARRIVAL COUNT
000400*  PART OF THE LOAN RISK SCORING (LRS) NIGHTLY CYCLE.
000500*  RUN AHEAD OF LRSCOR01 TO CONFIRM THE CUSTOMER EXTRACT FROM
000600*  THE DEPOSIT/LENDING SYSTEM OF RECORD ARRIVED AND IS READABLE
000700*  BEFORE THE SCORING JOB COMMITS TO ITS WORK FILES.
000800*================================================================
000900 PROGRAM-ID. LRSCUST1.
001000 AUTHOR. R J KOWALCZYK.
001100 INSTALLATION. CONSUMER LENDING SYSTEMS - BATCH.
001200 DATE-WRITTEN. 06/14/1987.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - BATCH OUTPUT FOR INTERNAL USE
001500     ONLY, NOT FOR REDISTRIBUTION OUTSIDE LENDING OPERATIONS.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 06/14/87  RJK  ORIGINAL - COUNT/VALIDATE CUSTOMER EXTRACT
002000*                PRIOR TO THE LRSCOR01 SCORING RUN.
002100* 09/02/87  RJK  ADDED FILE STATUS DISPLAY ON ABNORMAL OPEN.
002200* 02/11/88  TMC  CR 8802-114 - CUST-EXISTING-DEBT WIDENED FROM
002300*                7,2 TO 9,2 TO MATCH NEW LENDING LIMITS TABLE.
002400* 05/19/89  TMC  CR 8905-041 - ADD CUST-CREDIT-SCORE RANGE EDIT
002500*                (300-850) TO THE RECORD COUNT REPORT.
002600* 03/07/90  DWB  CR 9003-019 - EMPLOYMENT STATUS WIDENED TO 20
002700*                CHARACTERS, NO LONGER A CODED FIELD.
002800* 11/28/90  DWB  YEAR-END VOLUME REVIEW - NO CODE CHANGE.
002900* 07/03/91  RJK  CR 9107-003 - REMOVED OBSOLETE BRANCH-OF-ORIGIN
003000*                FIELD, SHOP NO LONGER CAPTURES IT HERE.
003100* 04/22/92  LMH  CR 9204-077 - ADD ALTERNATE CHARACTER VIEWS OF
003200*                THE SIGNED MONEY FIELDS FOR THE DUMP UTILITY.
003300* 01/09/93  LMH  ROUTINE MAINTENANCE - COMMENT CLEANUP.
003400* 08/17/94  TMC  CR 9408-052 - RECORD-COUNT FIELD WIDENED, 9(5)
003500*                WAS TOO SMALL FOR THE FULL-PORTFOLIO RUN.
003600* 03/30/95  DWB  CR 9503-008 - FILLER EXPANSION AREA ADDED PER    9503-008
003700*                SHOP STANDARD, ROOM FOR A FUTURE BRANCH CODE.
003800* 10/14/96  RJK  CR 9610-091 - Y2K REMEDIATION REVIEW - NO DATE
003900*                FIELDS PRESENT ON THIS RECORD, NO CHANGE.
004000* 01/06/98  TMC  CR 9801-002 - Y2K REMEDIATION SIGN-OFF FOR THIS
004100*                PROGRAM RECORDED; NO CENTURY-SENSITIVE DATA.
004200* 06/23/99  LMH  CR 9906-114 - FINAL PRE-Y2K PASS, COMPILED AND
004300*                RE-CERTIFIED CLEAN FOR CALENDAR ROLLOVER.
004310* 01/14/00  TMC  CR 0001-006 - POST-ROLLOVER VERIFICATION RUN
004320*                AGAINST THE JANUARY EXTRACT, NO CALENDAR-
004330*                RELATED DEFECTS FOUND ON THIS RECORD.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON HIGH-VOLUME-RUN.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-CUSTOMER-FILE-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CUSTOMER-FILE.
006000 01  CUSTOMER-MASTER-RECORD.
006100*----------------------------------------------------------------
006200*    IDENTITY
006300*----------------------------------------------------------------
006400     05  CUST-ID                   PIC 9(09).
006500     05  CUST-NAME                 PIC X(40).
006600     05  CUST-AGE                  PIC 9(03).
006700*----------------------------------------------------------------
006800*    FINANCIAL / DEMOGRAPHIC ATTRIBUTES THE SCORING RULES
006900*    EVALUATE AGAINST.  THE -X REDEFINES GIVE THE DUMP AND
007000*    RECONCILIATION UTILITIES A RAW CHARACTER VIEW OF EACH
007100*    SIGNED MONEY FIELD WITHOUT UNPACKING THE ZONED SIGN.
007200*----------------------------------------------------------------
007300     05  CUST-ANNUAL-INCOME        PIC S9(09)V9(02).
007400     05  CUST-ANNUAL-INCOME-X
007500         REDEFINES CUST-ANNUAL-INCOME
007600                                   PIC X(11).
007700     05  CUST-CREDIT-SCORE         PIC 9(03).
007800     05  CUST-CREDIT-SCORE-X
007900         REDEFINES CUST-CREDIT-SCORE
008000                                   PIC X(03).
008100     05  CUST-EMPLOYMENT-STATUS    PIC X(20).
008200     05  CUST-EXISTING-DEBT        PIC S9(09)V9(02).
008300     05  CUST-EXISTING-DEBT-X
008400         REDEFINES CUST-EXISTING-DEBT
008500                                   PIC X(11).
008600*----------------------------------------------------------------
008700*    CR 9503-008 - RESERVE AREA, NOT YET ASSIGNED.
008800*----------------------------------------------------------------
008900     05  FILLER                    PIC X(05).
009000 WORKING-STORAGE SECTION.
009010 77  WS-RECORD-COUNT               PIC 9(07)  COMP VALUE ZERO.
009020 77  WS-CREDIT-RANGE-ERRORS        PIC 9(05)  COMP VALUE ZERO.
009100 01  WS-CUSTOMER-FILE-STATUS       PIC X(02)  VALUE '00'.
009200 01  WS-SWITCHES.
009300     05  WS-EOF-SWITCH             PIC X(01)  VALUE 'N'.
009400         88  WS-END-OF-CUSTOMERS              VALUE 'Y'.
009800 01  WS-COUNT-LINE.
009900     05  FILLER                    PIC X(25)
010000         VALUE 'LRSCUST1 - CUSTOMERS READ'.
010100     05  FILLER                    PIC X(03)  VALUE SPACES.
010200     05  WS-COUNT-LINE-TOTAL       PIC ZZZ,ZZ9.
010300     05  FILLER                    PIC X(14)  VALUE SPACES.
010400     05  FILLER                    PIC X(20)
010500         VALUE 'CREDIT SCORE ERRORS'.
010600     05  FILLER                    PIC X(03)  VALUE SPACES.
010700     05  WS-COUNT-LINE-ERRORS      PIC ZZ,ZZ9.
010800 PROCEDURE DIVISION.
010900*----------------------------------------------------------------
011000*    MAINLINE - OPEN, READ THE ENTIRE EXTRACT ONCE, CLOSE AND
011100*    DROP THE SUMMARY COUNT LINE USED BY THE OPERATOR WHO
011200*    RECONCILES ARRIVAL COUNTS AGAINST THE TRANSMITTAL FORM.
011300*----------------------------------------------------------------
011400 000-MAINLINE.
011500     PERFORM 100-OPEN-CUSTOMER-FILE THRU 100-EXIT.
011600     PERFORM 200-READ-AND-COUNT THRU 200-EXIT
011700         UNTIL WS-END-OF-CUSTOMERS.
011800     PERFORM 300-CLOSE-AND-REPORT THRU 300-EXIT.
011900     STOP RUN.
012000*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
012100 000-EXIT.
012200     EXIT.
012300*----------------------------------------------------------------
012400*    OPEN THE CUSTOMER EXTRACT.  A BAD OPEN IS NOT ABENDED HERE -
012500*    THE RECORD COUNT SIMPLY COMES BACK ZERO AND THE OPERATOR
012600*    SEES A FAILURE MESSAGE ON THE JOB LOG; THIS UTILITY HAS NO
012700*    DOWNSTREAM FILE TO PROTECT THE WAY LRSCOR01 DOES.
012800*----------------------------------------------------------------
012900 100-OPEN-CUSTOMER-FILE.
013000     OPEN INPUT CUSTOMER-FILE.
013100     IF WS-CUSTOMER-FILE-STATUS NOT = '00'
013200         DISPLAY 'LRSCUST1 - OPEN FAILED, STATUS = '
013300             WS-CUSTOMER-FILE-STATUS
013400         MOVE 'Y' TO WS-EOF-SWITCH
013500     END-IF.
013600 100-EXIT.
013700     EXIT.
013800*----------------------------------------------------------------
013900*    READ EVERY CUSTOMER RECORD ON THE EXTRACT.  THE ONLY EDIT
014000*    PERFORMED HERE IS THE CUST-CREDIT-SCORE RANGE CHECK ADDED
014100*    UNDER CR 8905-041 - A SCORE OUTSIDE 300-850 MEANS THE
014200*    EXTRACT CARRIES A BUREAU FEED ERROR AND SHOULD BE KICKED
014300*    BACK TO THE DEPOSIT/LENDING SYSTEM BEFORE LRSCOR01 RUNS.
014400*----------------------------------------------------------------
014500 200-READ-AND-COUNT.
014600     READ CUSTOMER-FILE
014700         AT END
014800             MOVE 'Y' TO WS-EOF-SWITCH
014900         NOT AT END
015000             ADD 1 TO WS-RECORD-COUNT
015100*               CR 8905-041 - CREDIT SCORE OUT OF BUREAU RANGE.
015200             IF CUST-CREDIT-SCORE < 300
015300                 OR CUST-CREDIT-SCORE > 850
015400                 ADD 1 TO WS-CREDIT-RANGE-ERRORS
015500             END-IF
015600     END-READ.
015700 200-EXIT.
015800     EXIT.
015900*----------------------------------------------------------------
016000*    CLOSE THE EXTRACT AND DROP THE ONE-LINE COUNT REPORT TO
016100*    SYSOUT.  OPERATIONS KEYS THESE TWO NUMBERS AGAINST THE
016200*    TRANSMITTAL FORM BEFORE RELEASING LRSCOR01 TO RUN.
016300*----------------------------------------------------------------
016400 300-CLOSE-AND-REPORT.
016500     CLOSE CUSTOMER-FILE.
016600     MOVE WS-RECORD-COUNT TO WS-COUNT-LINE-TOTAL.
016700     MOVE WS-CREDIT-RANGE-ERRORS TO WS-COUNT-LINE-ERRORS.
016800     DISPLAY WS-COUNT-LINE.
016900*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
017000 300-EXIT.
017100     EXIT.
