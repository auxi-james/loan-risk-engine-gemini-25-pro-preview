000100 IDENTIFICATION DIVISION.
000200*================================================================
000300*  LRS.CTLRPT  --  RISK SCORING CONTROL REPORT LINE LAYOUT
000400*  PART OF THE LOAN RISK SCORING (LRS) NIGHTLY CYCLE.
000500*  DOCUMENTS THE ONE PHYSICAL PRINT LINE LRSCOR01 WRITES TO
000600*  CTLRPT -- A DETAIL LINE PER APPLICATION SCORED, FOLLOWED BY
000700*  A SET OF TOTAL LINES REDEFINING THE SAME AREA.  THIS UTILITY
000800*  RE-READS A PRIOR NIGHT'S REPORT AND COUNTS LINE TYPES, FOR
000900*  THE OPERATORS WHO RECONCILE THE CONTROL REPORT BY HAND.
001000*================================================================
001100 PROGRAM-ID. LRSCTLR1.
001200 AUTHOR. L M HARGROVE.
001300 INSTALLATION. CONSUMER LENDING SYSTEMS - BATCH.
001400 DATE-WRITTEN. 06/18/1987.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - BATCH OUTPUT FOR INTERNAL USE
001700     ONLY, NOT FOR REDISTRIBUTION OUTSIDE LENDING OPERATIONS.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*----------------------------------------------------------------
002100* 06/18/87  LMH  ORIGINAL - LINE-TYPE COUNT UTILITY FOR THE
002200*                LRSCOR01 CONTROL REPORT.
002300* 09/02/87  LMH  ADDED FILE STATUS DISPLAY ON ABNORMAL OPEN.
002400* 02/11/88  DWB  CR 8802-116 - TOTAL-AREA LAYOUT ALIGNED WITH
002500*                LRSCOR01'S REVISED END-OF-JOB TOTALS AFTER
002600*                THE LENDING LIMITS TABLE CHANGE.
002700* 06/30/88  DWB  CR 8806-033 - DETAIL-AREA WIDENED, LOAN-AMOUNT
002800*                NOW CARRIES TWO MORE WHOLE-DOLLAR DIGITS.
002900* 05/19/89  TMC  ROUTINE MAINTENANCE - COMMENT CLEANUP.
003000* 03/07/90  TMC  CR 9003-020 - RISK LEVEL COLUMN WIDENED ON THE
003100*                DETAIL LINE, 'MEDIUM' NO LONGER TRUNCATED.
003200* 11/28/90  RJK  YEAR-END VOLUME REVIEW - NO CODE CHANGE.
003300* 07/03/91  RJK  CR 9107-003 - REMOVED OBSOLETE BRANCH COLUMN
003400*                FROM THE DETAIL LINE, SHOP NO LONGER PRINTS IT.
003500* 04/22/92  LMH  CR 9204-077 - ADD PAGE/LINE-COUNT WORK FIELDS    9204-077
003600*                FOR THE FORM-FEED-ON-OVERFLOW LOGIC.
003700* 01/09/93  LMH  ROUTINE MAINTENANCE - COMMENT CLEANUP.
003800* 08/17/94  DWB  CR 9408-052 - LINE-TYPE COUNTERS WIDENED.
003900* 03/30/95  TMC  CR 9503-008 - FILLER EXPANSION AREA ADDED PER
004000*                SHOP STANDARD.
004100* 10/14/96  RJK  CR 9610-091 - Y2K REMEDIATION REVIEW - NO DATE
004200*                FIELDS PRESENT ON THIS RECORD, NO CHANGE.
004300* 01/06/98  LMH  CR 9801-002 - Y2K REMEDIATION SIGN-OFF FOR THIS
004400*                PROGRAM RECORDED; NO CENTURY-SENSITIVE DATA.
004500* 06/23/99  DWB  CR 9906-114 - FINAL PRE-Y2K PASS, COMPILED AND
004600*                RE-CERTIFIED CLEAN FOR CALENDAR ROLLOVER.
004610* 01/14/00  LMH  CR 0001-006 - POST-ROLLOVER VERIFICATION RUN,
004620*                LINE-TYPE COUNTS RECONCILED CLEAN AGAINST THE
004630*                FIRST JANUARY CONTROL REPORT.
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON HIGH-VOLUME-RUN.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-CTLRPT-FILE-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  CONTROL-REPORT-FILE.
006300 01  CONTROL-REPORT-LINE.
006400     05  RPT-RECORD-TYPE-CD        PIC X(01).
006500         88  RPT-TYPE-DETAIL                 VALUE 'D'.
006600         88  RPT-TYPE-TOTAL                  VALUE 'T'.
006700     05  RPT-DETAIL-AREA.
006800         10  RPT-LOAN-ID           PIC 9(09).
006900         10  FILLER                PIC X(02).
007000         10  RPT-CUST-ID           PIC 9(09).
007100         10  FILLER                PIC X(02).
007200         10  RPT-LOAN-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
007300         10  FILLER                PIC X(02).
007400         10  RPT-RISK-SCORE        PIC ZZZZ9-.
007500         10  RPT-RISK-SCORE-X
007600             REDEFINES RPT-RISK-SCORE
007700                                   PIC X(06).
007800         10  FILLER                PIC X(02).
007900         10  RPT-RISK-LEVEL        PIC X(06).
008000         10  FILLER                PIC X(02).
008100         10  RPT-DECISION          PIC X(13).
008200         10  FILLER                PIC X(55).
008300     05  RPT-TOTAL-AREA REDEFINES RPT-DETAIL-AREA.
008400         10  RPT-TOTAL-LABEL       PIC X(26).
008500         10  RPT-TOTAL-APPROVED    PIC ZZZ,ZZ9.
008600         10  FILLER                PIC X(02).
008700         10  RPT-TOTAL-REVIEW      PIC ZZZ,ZZ9.
008800         10  FILLER                PIC X(02).
008900         10  RPT-TOTAL-DECLINED    PIC ZZZ,ZZ9.
009000         10  FILLER                PIC X(02).
009100         10  RPT-TOTAL-PROCESSED   PIC ZZZ,ZZ9.
009200         10  FILLER                PIC X(02).
009300         10  RPT-TOTAL-SCORE-SUM   PIC Z,ZZZ,ZZ9-.
009400         10  FILLER                PIC X(32).
009500     05  RPT-HEADING-AREA REDEFINES RPT-DETAIL-AREA
009600                                   PIC X(105).
009700*----------------------------------------------------------------
009800*    CR 9503-008 - RESERVE AREA, NOT YET ASSIGNED.
009900*----------------------------------------------------------------
010000     05  FILLER                    PIC X(05).
010100 WORKING-STORAGE SECTION.
010110 77  WS-DETAIL-LINE-COUNT          PIC 9(07)  COMP VALUE ZERO.
010120 77  WS-TOTAL-LINE-COUNT           PIC 9(05)  COMP VALUE ZERO.
010130 77  WS-PAGE-LINE-COUNT            PIC 9(03)  COMP VALUE ZERO.
010200 01  WS-CTLRPT-FILE-STATUS         PIC X(02)  VALUE '00'.
010300 01  WS-SWITCHES.
010400     05  WS-EOF-SWITCH             PIC X(01)  VALUE 'N'.
010500         88  WS-END-OF-REPORT                 VALUE 'Y'.
011000 01  WS-COUNT-LINE.
011100     05  FILLER                    PIC X(25)
011200         VALUE 'LRSCTLR1 - DETAIL LINES '.
011300     05  FILLER                    PIC X(03)  VALUE SPACES.
011400     05  WS-COUNT-LINE-DETAIL      PIC ZZZ,ZZ9.
011500     05  FILLER                    PIC X(14)  VALUE SPACES.
011600     05  FILLER                    PIC X(20)
011700         VALUE 'TOTAL LINES         '.
011800     05  FILLER                    PIC X(03)  VALUE SPACES.
011900     05  WS-COUNT-LINE-TOTALS      PIC ZZ,ZZ9.
012000 PROCEDURE DIVISION.
012010*----------------------------------------------------------------
012020*    MAINLINE - OPEN A PRIOR NIGHT'S CONTROL REPORT, READ AND
012030*    CLASSIFY EVERY LINE ON IT BY TYPE, CLOSE AND DROP THE
012040*    SUMMARY COUNT LINE THE OPERATORS RECONCILE BY HAND.
012050*----------------------------------------------------------------
012100 000-MAINLINE.
012200     PERFORM 100-OPEN-CTLRPT-FILE THRU 100-EXIT.
012300     PERFORM 200-READ-AND-COUNT THRU 200-EXIT
012400         UNTIL WS-END-OF-REPORT.
012500     PERFORM 300-CLOSE-AND-REPORT THRU 300-EXIT.
012600     STOP RUN.
012610*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
012700 000-EXIT.
012800     EXIT.
012810*----------------------------------------------------------------
012820*    OPEN THE PRIOR CONTROL REPORT.  A BAD OPEN IS NOT ABENDED
012830*    HERE - THE LINE COUNTS COME BACK ZERO AND THE OPERATOR
012840*    SEES A FAILURE MESSAGE ON THE JOB LOG; THIS UTILITY HAS
012850*    NO DOWNSTREAM FILE TO PROTECT THE WAY LRSCOR01 DOES.
012860*----------------------------------------------------------------
012900 100-OPEN-CTLRPT-FILE.
013000     OPEN INPUT CONTROL-REPORT-FILE.
013100     IF WS-CTLRPT-FILE-STATUS NOT = '00'
013200         DISPLAY 'LRSCTLR1 - OPEN FAILED, STATUS = '
013300             WS-CTLRPT-FILE-STATUS
013400         MOVE 'Y' TO WS-EOF-SWITCH
013500     END-IF.
013600 100-EXIT.
013700     EXIT.
013710*----------------------------------------------------------------
013720*    READ EVERY LINE ON THE REPORT AND BUCKET IT BY THE
013730*    RECORD-TYPE CODE LRSCOR01 STAMPED ON IT.  THE HEADING
013740*    LINE FALLS THROUGH BOTH TESTS BELOW AND IS SILENTLY
013750*    SKIPPED - IT IS NOT PART OF EITHER COUNT.
013760*----------------------------------------------------------------
013800 200-READ-AND-COUNT.
013900     READ CONTROL-REPORT-FILE
014000         AT END
014100             MOVE 'Y' TO WS-EOF-SWITCH
014200         NOT AT END
014300             IF RPT-TYPE-DETAIL
014400                 ADD 1 TO WS-DETAIL-LINE-COUNT
014500             ELSE
014600                 IF RPT-TYPE-TOTAL
014700                     ADD 1 TO WS-TOTAL-LINE-COUNT
014800                 END-IF
014900             END-IF
015000     END-READ.
015100 200-EXIT.
015200     EXIT.
015210*----------------------------------------------------------------
015220*    CLOSE THE REPORT AND DROP THE ONE-LINE COUNT SUMMARY TO
015230*    SYSOUT FOR THE OPERATORS WHO RECONCILE BY HAND.
015240*----------------------------------------------------------------
015300 300-CLOSE-AND-REPORT.
015400     CLOSE CONTROL-REPORT-FILE.
015500     MOVE WS-DETAIL-LINE-COUNT TO WS-COUNT-LINE-DETAIL.
015600     MOVE WS-TOTAL-LINE-COUNT TO WS-COUNT-LINE-TOTALS.
015700     DISPLAY WS-COUNT-LINE.
015710*    SINGLE EXIT POINT FOR THE THRU RANGE ABOVE.
015800 300-EXIT.
015900     EXIT.
